000100*****************************************************************
000200* SECT.TIP04  --  SECTOR CODE / NAME LOOKUP TABLE                *
000300*-----------------------------------------------------------*---*
000400* DESCRIPTION : STATIC TABLE OF THE TWELVE SECTOR CODES CARRIED *
000500*               ON STKM.TIP01 STK-SECTOR-CODE, MATCHED TO THE   *
000600*               DISPLAY NAME PRINTED ON THE SECTOR-RATIO        *
000700*               REPORT.  CODE '12' (ETC) IS ALSO THE DEFAULT    *
000800*               ENTRY FOR ANY SECTOR CODE NOT OTHERWISE LISTED. *
000900* LINEAGE     : THE FILLER-BLOCK-REDEFINED-TO-A-TABLE TRICK IS  *
001000*               NOT SOMETHING THE SHOP'S OWN TAPES SHOW - IT IS *
001100*               HOW WE LAY OUT THE HOLIDAY-SCHEDULE AND RATE-   *
001200*               CODE TABLES ON THE RETAIL SIDE, CARRIED OVER    *
001300*               HERE FOR THE SAME PURPOSE.                      *
001400*-----------------------------------------------------------*---*
001500* 07/14/87 RTA  INITIAL    INITIAL LAYOUT - SECTOR TABLE        *
001600*****************************************************************
001700 01  SECTOR-TABLE-VALUES.
001800     05  FILLER   PIC X(24)  VALUE '01TECHNOLOGY            '.
001900     05  FILLER   PIC X(24)  VALUE '02CONSUMER CYCLICAL     '.
002000     05  FILLER   PIC X(24)  VALUE '03HEALTHCARE            '.
002100     05  FILLER   PIC X(24)  VALUE '04FINANCIAL SERVICES    '.
002200     05  FILLER   PIC X(24)  VALUE '05INDUSTRIALS           '.
002300     05  FILLER   PIC X(24)  VALUE '06CONSUMER DEFENSIVE    '.
002400     05  FILLER   PIC X(24)  VALUE '07ENERGY                '.
002500     05  FILLER   PIC X(24)  VALUE '08BASIC MATERIALS       '.
002600     05  FILLER   PIC X(24)  VALUE '09REAL ESTATE           '.
002700     05  FILLER   PIC X(24)  VALUE '10UTILITIES             '.
002800     05  FILLER   PIC X(24)  VALUE '11COMMUNICATION SERVICES'.
002900     05  FILLER   PIC X(24)  VALUE '12ETC                   '.
003000 01  SECTOR-TABLE REDEFINES SECTOR-TABLE-VALUES.
003100     05  SECTOR-TABLE-ENTRY OCCURS 12 TIMES
003200                            INDEXED BY SECT-TBL-IDX.
003300         10  SECT-TBL-CODE             PIC X(02).
003400         10  SECT-TBL-NAME             PIC X(22).
