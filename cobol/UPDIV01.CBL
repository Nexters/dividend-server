000100******************************************************************
000200* PROGRAM      : UPDIV01                                        *
000300* TITLE        : UPCOMING-DIVIDEND PROJECTION                    *
000400* NARRATIVE    : FOR EACH STOCK ON THE MASTER, SCANS ITS         *
000500*              : DIVIDEND-PAYMENT HISTORY FOR PAYMENTS MADE      *
000600*              : LAST YEAR, RE-DATES EACH ONE INTO THE CURRENT   *
000700*              : YEAR, AND KEEPS THE EARLIEST SUCH DATE AS THE   *
000800*              : STOCK'S EXPECTED NEXT PAYMENT - ALONG WITH THE  *
000900*              : SET OF CALENDAR MONTHS THE STOCK HAS HISTORI-   *
001000*              : CALLY PAID IN.  A STOCK WITH NO LAST-YEAR       *
001100*              : PAYMENTS ON FILE IS REPORTED WITH ZEROS.        *
001200******************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    UPDIV01.
001500 AUTHOR.        D K OSTROWSKI.
001600 INSTALLATION.  DST - MUTUAL FUND DIVIDEND SERVICES.
001700 DATE-WRITTEN.  05/09/1994.
001800 DATE-COMPILED.
001900 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002000
002100******************************************************************
002200* CHANGE LOG                                                     *
002300*-----------------------------------------------------------*----*
002400* DATE     BY    TICKET      DESCRIPTION                        *
002500* -------- ----- ----------- ---------------------------------- *
002600* 05/09/94 DKO   INITIAL     INITIAL RELEASE - UPCOMING-DIVIDEND *INITIAL 
002700*                            PROJECTION FROM LAST YEAR'S HISTORY.*
002800* 02/08/95 RTA   CR-0903     DIVIDEND-HISTORY FD NOW SHARES THE  *CR-0903 
002900*                            DIVF.TIP01 COPYBOOK WITH DIVDFILE.  *
003000* 06/30/98 DKO   Y2K-0042    YEAR-2000 REMEDIATION - RUN YEAR IS *Y2K-0042
003100*                            NOW DERIVED WITH A WINDOWED CENTURY *
003200*                            (YY LESS THAN 50 = 20XX, ELSE 19XX) *
003300*                            RATHER THAN A HARD-CODED '19' PREFIX*
003400*                            THAT BROKE EVERY PROJECTION IN 2000.*
003500* 01/11/99 DKO   Y2K-0042    Y2K TEST CYCLE SIGNOFF.              Y2K-0042
003600* 09/19/90 JWK   CR-0349     (RETRO-ENTRY) HISTORY TABLE SIZE    *CR-0349 
003700*                            CARRIED FORWARD FROM THE DIVDFILE   *
003800*                            SIZING STUDY DONE FOR DVMRG01.      *
003900* 08/25/03 MKF   CR-1187     HISTORY TABLE RAISED TO 20000 ROWS  *CR-1187 
004000*                            TO COVER FIVE YEARS OF PAYMENTS     *
004100*                            ACROSS THE FULL STOCK MASTER.       *
004200* 04/06/11 MKF   CR-1559     NO CHANGE REQUIRED - REVIEWED WITH  *CR-1559 
004300*                            THE OTHER DIVIDEND PROGRAMS FOR THE *
004400*                            INSTITUTIONAL-BOOK SIZING PASS.     *
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-3090.
005000 OBJECT-COMPUTER.  IBM-3090.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     UPSI-0 ON TEST-RUN-REQUESTED OFF PRODUCTION-RUN
005400     CLASS NUMERIC-TICKER-CLASS IS '0' THRU '9'.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800*-----------------------------------------------------------*
005900* THREE LOGICAL FILES - DIVIDEND HISTORY IS LOADED IN FULL AT
006000* STARTUP (SEE 1300), THE STOCK MASTER IS READ ONE RECORD AT A
006100* TIME AS THE DRIVING FILE, AND THE PROJECTION REPORT IS
006200* WRITTEN ONE LINE PER STOCK AS EACH GROUP IS PROCESSED.
006300*-----------------------------------------------------------*
006400     SELECT STOCK-MASTER
006500         ASSIGN TO "STOCKMST"
006600         ORGANIZATION IS LINE SEQUENTIAL.
006700     SELECT DIVIDEND-HISTORY
006800         ASSIGN TO "DIVDHIST"
006900         ORGANIZATION IS LINE SEQUENTIAL.
007000     SELECT UPCOMING-DIVIDEND-REPORT
007100         ASSIGN TO "UPDVRPT"
007200         ORGANIZATION IS LINE SEQUENTIAL.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  STOCK-MASTER
007700     LABEL RECORDS ARE STANDARD.
007800     COPY STKM.TIP01.CPY.
007900
008000 FD  DIVIDEND-HISTORY
008100     LABEL RECORDS ARE STANDARD.
008200     COPY DIVF.TIP01.CPY.
008300
008400 FD  UPCOMING-DIVIDEND-REPORT
008500     LABEL RECORDS ARE OMITTED
008600     RECORD CONTAINS 132 CHARACTERS.
008700 01  UPCOMING-REPORT-LINE            PIC X(132).
008800
008900 WORKING-STORAGE SECTION.
009000
009100*-----------------------------------------------------------*
009200* STANDALONE COUNTERS AND SWITCHES                           *
009300*-----------------------------------------------------------*
009400*    COUNT OF STOCK-MASTER RECORDS READ THIS RUN - JOB-LOG TOTAL.
009500 77  WS-STOCK-RECS-READ            PIC S9(7) COMP VALUE ZERO.
009600*    HOW MANY HISTORY ROWS ARE CURRENTLY IN THE TABLE.
009700 77  WS-HIST-TABLE-COUNT           PIC S9(7) COMP VALUE ZERO.
009800*    SET TO 'YES' WHEN THE STOCK MASTER IS EXHAUSTED AT 1900.
009900 77  WS-STOCK-EOF-SWITCH           PIC X(03) VALUE 'NO '.
010000     88  STOCK-AT-EOF                  VALUE 'YES'.
010100*    SET TO 'YES' WHEN THE HISTORY FILE IS EXHAUSTED AT 1300.
010200 77  WS-HIST-EOF-SWITCH            PIC X(03) VALUE 'NO '.
010300     88  HISTORY-AT-EOF                VALUE 'YES'.
010400*    SET BY 3100 ONCE A LAST-YEAR HISTORY ROW HAS BEEN MATCHED.
010500 77  WS-BEST-FOUND-SWITCH          PIC X(03) VALUE 'NO '.
010600*    WORKING COPY OF THE HISTORY DATE AFTER THE ONE-YEAR ADVANCE.
010700 77  WS-ADJUSTED-DATE              PIC 9(08) VALUE ZERO.
010800*    BEST ADJUSTED DATE FOUND SO FAR WHILE SCANNING HISTORY.
010900 77  WS-BEST-ADJUSTED-DATE         PIC 9(08) VALUE ZERO.
011000*    DIVIDEND AMOUNT CARRIED FORWARD FROM THE MATCHED HISTORY ROW.
011100 77  WS-BEST-AMOUNT                PIC S9(5)V9(4) VALUE ZERO.
011200*    PRIOR CALENDAR YEAR - THE HISTORY WINDOW THIS RUN PROJECTS FROM.
011300 77  WS-LAST-YEAR                  PIC 9(04) VALUE ZERO.
011400
011500*-----------------------------------------------------------*
011600* RUN-DATE - WINDOWED TO FOUR DIGITS, SEE Y2K-0042 ABOVE     *
011700*-----------------------------------------------------------*
011800 01  WS-RUN-DATE-RAW                   PIC 9(06).
011900 01  WS-RUN-DATE-GROUPS REDEFINES WS-RUN-DATE-RAW.
012000     05  WS-RUN-DATE-YY                PIC 9(02).
012100     05  WS-RUN-DATE-MM                PIC 9(02).
012200     05  WS-RUN-DATE-DD                PIC 9(02).
012300 01  WS-RUN-CENTURY                    PIC 9(02) VALUE ZERO.
012400 01  WS-RUN-YEAR-4                     PIC 9(04) VALUE ZERO.
012500
012600*-----------------------------------------------------------*
012700* IN-MEMORY DIVIDEND HISTORY TABLE - LOADED ONCE IN FULL,    *
012800* SCANNED LINEARLY PER STOCK (HISTORY IS STOCK-ID ORDER,     *
012900* STOCK MASTER IS TICKER ORDER - THE TWO NEVER ALIGN).       *
013000*-----------------------------------------------------------*
013100 01  WS-HISTORY-TABLE-AREA.
013200     05  WS-HIST-ENTRY OCCURS 20000 TIMES
013300                       INDEXED BY WS-HIST-IDX.
013400*    JOIN KEY BACK TO THE CURRENT STOCK-MASTER RECORD.
013500         10  WS-HIST-STOCK-ID          PIC X(08).
013600*    DIVIDEND AMOUNT PAID ON THE HISTORICAL PAYMENT DATE BELOW.
013700         10  WS-HIST-AMOUNT            PIC S9(5)V9(4).
013800*    ACTUAL PRIOR-YEAR PAYMENT DATE - THE BASIS FOR THE PROJECTION.
013900         10  WS-HIST-PAYMENT-DATE      PIC 9(08).
014000         10  FILLER                    PIC X(01).
014100
014200*-----------------------------------------------------------*
014300* WORK AREA TO BREAK A HISTORY PAYMENT DATE INTO YEAR/MONTH/ *
014400* DAY FOR THE LAST-YEAR TEST AND THE MONTH-FLAG SUBSCRIPT    *
014500*-----------------------------------------------------------*
014600 01  WS-HIST-DATE-WORK                 PIC 9(08) VALUE ZERO.
014700 01  WS-HIST-DATE-GROUPS REDEFINES WS-HIST-DATE-WORK.
014800     05  WS-HIST-PAY-YEAR              PIC 9(04).
014900     05  WS-HIST-PAY-MONTH             PIC 9(02).
015000     05  WS-HIST-PAY-DAY               PIC 9(02).
015100
015200*-----------------------------------------------------------*
015300* CURRENT STOCK'S PROJECTION RESULT                          *
015400*-----------------------------------------------------------*
015500 01  WS-UDO-AREA.
015600*    TICKER BEING PROJECTED - COPIED FROM THE STOCK MASTER RECORD.
015700     05  WS-UDO-TICKER                 PIC X(10).
015800*    ONE-YEAR-FORWARD PROJECTED PAYMENT DATE FOR THIS STOCK.
015900     05  WS-UDO-EXPECTED-PAY-DATE      PIC 9(08).
016000     05  WS-UDO-DATE-VIEW REDEFINES WS-UDO-EXPECTED-PAY-DATE.
016100         10  WS-UDO-PAY-YEAR           PIC 9(04).
016200         10  WS-UDO-PAY-MONTH          PIC 9(02).
016300         10  WS-UDO-PAY-DAY            PIC 9(02).
016400*    PROJECTED DIVIDEND AMOUNT - CARRIED FORWARD FROM LAST YEAR.
016500     05  WS-UDO-DIV-AMOUNT              PIC S9(5)V9(4).
016600*    ONE BYTE PER CALENDAR MONTH - 'Y' WHERE HISTORY SHOWS A PAYMENT.
016700     05  WS-UDO-DIV-MONTHS              PIC X(12).
016800     05  FILLER                         PIC X(02).
016900
017000*-----------------------------------------------------------*
017100* UPCOMING-DIVIDEND REPORT LINES                             *
017200*-----------------------------------------------------------*
017300 01  WS-UPCOMING-HEADING-1.
017400     05  FILLER                        PIC X(35)
017500             VALUE 'UPDIV01 - UPCOMING-DIVIDEND       '.
017600     05  FILLER                        PIC X(16)
017700             VALUE 'PROJECTION REPORT'.
017800     05  FILLER                        PIC X(05) VALUE 'RUN:'.
017900*    RUN-DATE MONTH, PRINTED ON THE REPORT HEADING.
018000     05  WS-UH-RUN-MM                  PIC 99.
018100     05  FILLER                        PIC X(01) VALUE '/'.
018200     05  WS-UH-RUN-DD                  PIC 99.
018300     05  FILLER                        PIC X(01) VALUE '/'.
018400*    RUN-DATE FOUR-DIGIT YEAR - SEE THE Y2K-0042 WINDOWING ABOVE.
018500     05  WS-UH-RUN-YYYY                PIC 9(04).
018600     05  FILLER                        PIC X(55) VALUE SPACES.
018700
018800*    COLUMN CAPTIONS - THE SIX FILLER SLOTS UNDER 'J F M A M J'
018900*    LINE UP BY EYE WITH THE TWELVE-CHARACTER FLAG STRING BELOW,
019000*    NOT BY ANY SUBSCRIPT - PRINTED AS A SIMPLE LITERAL CAPTION.
019100 01  WS-UPCOMING-HEADING-2.
019200     05  FILLER                        PIC X(10) VALUE 'TICKER'.
019300     05  FILLER                        PIC X(14) VALUE 'EXPECTED DATE'.
019400     05  FILLER                        PIC X(11) VALUE 'AMOUNT'.
019500     05  FILLER                        PIC X(12) VALUE 'J F M A M J'.
019600     05  FILLER                        PIC X(85) VALUE SPACES.
019700
019800 01  WS-UPCOMING-DETAIL-LINE.
019900*    TICKER SYMBOL, ONE DETAIL LINE PER STOCK PROCESSED.
020000     05  WS-UD-TICKER                  PIC X(10).
020100     05  FILLER                        PIC X(02) VALUE SPACES.
020200*    PROJECTED PAYMENT MONTH.
020300     05  WS-UD-PAY-MM                  PIC 99.
020400     05  FILLER                        PIC X(01) VALUE '/'.
020500     05  WS-UD-PAY-DD                  PIC 99.
020600     05  FILLER                        PIC X(01) VALUE '/'.
020700     05  WS-UD-PAY-YYYY                PIC 9999.
020800     05  FILLER                        PIC X(02) VALUE SPACES.
020900*    PROJECTED PAYMENT AMOUNT, SIGNED EDIT PER HOUSE CONVENTION.
021000     05  WS-UD-AMOUNT                  PIC Z,ZZZ.9999-.
021100     05  FILLER                        PIC X(02) VALUE SPACES.
021200*    COPY OF THE HISTORICAL PAYMENT-MONTH FLAGS FOR THE DETAIL LINE.
021300     05  WS-UD-MONTHS                  PIC X(12).
021400     05  FILLER                        PIC X(84) VALUE SPACES.
021500
021600 PROCEDURE DIVISION.
021700
021800*    TOP-LEVEL FLOW FOR THE UPCOMING-DIVIDEND PROJECTION RUN -
021900*    LOAD THE HISTORY TABLE, THEN WALK THE STOCK MASTER ONE GROUP.
022000 0000-UPDIV01-MAIN.
022100*    INVOKES THE NAMED PARAGRAPH RANGE PER HOUSE PERFORM-THRU STYLE.
022200     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
022300*    INVOKES THE NAMED PARAGRAPH RANGE PER HOUSE PERFORM-THRU STYLE.
022400     PERFORM 2000-PROCESS-STOCK-GROUP THRU 2000-EXIT
022500         UNTIL STOCK-AT-EOF.
022600*    CLOSES THE LOGICAL FILE AT END OF RUN.
022700     CLOSE STOCK-MASTER.
022800*    CLOSES THE LOGICAL FILE AT END OF RUN.
022900     CLOSE UPCOMING-DIVIDEND-REPORT.
023000*    INVOKES THE NAMED PARAGRAPH RANGE PER HOUSE PERFORM-THRU STYLE.
023100     PERFORM 9000-TERMINATION THRU 9000-EXIT.
023200*    ENDS THE RUN AND RETURNS CONTROL TO THE OPERATING SYSTEM.
023300     STOP RUN.
023400
023500*-----------------------------------------------------------*
023600* 1000 - INITIALIZATION - DERIVE RUN YEAR, LOAD HISTORY      *
023700*        TABLE IN FULL, OPEN THE REPORT, PRIME STOCK READ    *
023800*-----------------------------------------------------------*
023900 1000-INITIALIZATION.
024000*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
024100     MOVE ZEROS TO WS-STOCK-RECS-READ WS-HIST-TABLE-COUNT.
024200*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
024300*    SET TO 'YES' WHEN THE STOCK MASTER IS EXHAUSTED AT 1900.
024400     MOVE 'NO ' TO WS-STOCK-EOF-SWITCH WS-HIST-EOF-SWITCH.
024500*    CONDITION GUARDS THE LOGIC THAT FOLLOWS.
024600     IF TEST-RUN-REQUESTED
024700*    JOB-LOG MESSAGE FOR THE OPERATOR/CONSOLE.
024800         DISPLAY 'UPDIV01 - UPSI-0 ON - TEST RUN REQUESTED'
024900*    CLOSES THE CONDITIONAL OPENED ABOVE.
025000     END-IF.
025100*    PICKS UP AN OPERATING-SYSTEM OR JCL-SUPPLIED VALUE.
025200     ACCEPT WS-RUN-DATE-RAW FROM DATE.
025300*    INVOKES THE NAMED PARAGRAPH RANGE PER HOUSE PERFORM-THRU STYLE.
025400     PERFORM 1050-DERIVE-RUN-CENTURY THRU 1050-EXIT.
025500*    ARITHMETIC DONE HERE RATHER THAN WITH ADD/SUBTRACT VERBS.
025600     COMPUTE WS-LAST-YEAR = WS-RUN-YEAR-4 - 1.
025700*    OPENS THE LOGICAL FILE FOR THIS RUN.
025800     OPEN INPUT DIVIDEND-HISTORY.
025900*    INVOKES THE NAMED PARAGRAPH RANGE PER HOUSE PERFORM-THRU STYLE.
026000     PERFORM 1300-LOAD-HISTORY-TABLE THRU 1300-EXIT
026100         UNTIL HISTORY-AT-EOF.
026200*    CLOSES THE LOGICAL FILE AT END OF RUN.
026300     CLOSE DIVIDEND-HISTORY.
026400*    OPENS THE LOGICAL FILE FOR THIS RUN.
026500     OPEN INPUT STOCK-MASTER.
026600*    OPENS THE LOGICAL FILE FOR THIS RUN.
026700     OPEN OUTPUT UPCOMING-DIVIDEND-REPORT.
026800*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
026900     MOVE WS-RUN-DATE-MM TO WS-UH-RUN-MM.
027000*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
027100     MOVE WS-RUN-DATE-DD TO WS-UH-RUN-DD.
027200*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
027300     MOVE WS-RUN-YEAR-4  TO WS-UH-RUN-YYYY.
027400*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
027500     MOVE WS-UPCOMING-HEADING-1 TO UPCOMING-REPORT-LINE.
027600*    PRODUCES ONE OUTPUT RECORD/PRINT LINE.
027700     WRITE UPCOMING-REPORT-LINE.
027800*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
027900     MOVE WS-UPCOMING-HEADING-2 TO UPCOMING-REPORT-LINE.
028000*    PRODUCES ONE OUTPUT RECORD/PRINT LINE.
028100     WRITE UPCOMING-REPORT-LINE.
028200*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
028300     MOVE SPACES TO UPCOMING-REPORT-LINE.
028400*    PRODUCES ONE OUTPUT RECORD/PRINT LINE.
028500     WRITE UPCOMING-REPORT-LINE.
028600*    INVOKES THE NAMED PARAGRAPH RANGE PER HOUSE PERFORM-THRU STYLE.
028700     PERFORM 1900-READ-STOCK-RECORD THRU 1900-EXIT.
028800 1000-EXIT.
028900*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
029000     EXIT.
029100
029200*    SEE THE Y2K-0042 CHANGE-LOG ENTRY - THE SLIDING WINDOW HERE
029300*    MUST STAY IN STEP WITH DVMRG01 AND PSECT01'S OWN COPIES.
029400 1050-DERIVE-RUN-CENTURY.
029500*    CONDITION GUARDS THE LOGIC THAT FOLLOWS.
029600     IF WS-RUN-DATE-YY < 50
029700*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
029800         MOVE 20 TO WS-RUN-CENTURY
029900*    ALTERNATE PATH WHEN THE CONDITION ABOVE IS NOT MET.
030000     ELSE
030100*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
030200         MOVE 19 TO WS-RUN-CENTURY
030300*    CLOSES THE CONDITIONAL OPENED ABOVE.
030400     END-IF.
030500*    ARITHMETIC DONE HERE RATHER THAN WITH ADD/SUBTRACT VERBS.
030600     COMPUTE WS-RUN-YEAR-4 = (WS-RUN-CENTURY * 100) +
030700                              WS-RUN-DATE-YY.
030800 1050-EXIT.
030900*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
031000     EXIT.
031100
031200*    PULLS PRIOR-YEAR DIVIDEND HISTORY INTO STORAGE, STOCK-ID SORTED,
031300*    SO 3100 BELOW CAN SCAN FOR THE MOST RECENT PAYMENT PER STOCK.
031400 1300-LOAD-HISTORY-TABLE.
031500*    READS THE NEXT RECORD - AT END SETS THE EOF SWITCH BELOW.
031600     READ DIVIDEND-HISTORY
031700         AT END
031800*    POSITIONS THE INDEX/SWITCH FOR THE NEXT STEP.
031900             SET HISTORY-AT-EOF TO TRUE
032000*    JUMPS WITHIN THE PARAGRAPH RANGE TO SKIP THE REMAINING STEPS.
032100             GO TO 1300-EXIT.
032200*    ACCUMULATES INTO THE RUNNING COUNTER/TOTAL BELOW.
032300     ADD 1 TO WS-HIST-TABLE-COUNT.
032400*    POSITIONS THE INDEX/SWITCH FOR THE NEXT STEP.
032500     SET WS-HIST-IDX TO WS-HIST-TABLE-COUNT.
032600*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
032700*    JOIN KEY BACK TO THE CURRENT STOCK-MASTER RECORD.
032800     MOVE DIV-STOCK-ID         TO WS-HIST-STOCK-ID (WS-HIST-IDX).
032900*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
033000*    DIVIDEND AMOUNT PAID ON THE HISTORICAL PAYMENT DATE BELOW.
033100     MOVE DIV-AMOUNT-PER-SHARE TO WS-HIST-AMOUNT (WS-HIST-IDX).
033200*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
033300*    ACTUAL PRIOR-YEAR PAYMENT DATE - THE BASIS FOR THE PROJECTION.
033400     MOVE DVN-PAYMENT-DATE     TO WS-HIST-PAYMENT-DATE (WS-HIST-IDX).
033500 1300-EXIT.
033600*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
033700     EXIT.
033800
033900*    SEQUENTIAL READ OF THE STOCK MASTER - NO SORT NEEDED SINCE
034000*    THE PROJECTION IS DONE ONE STOCK AT A TIME, INDEPENDENTLY.
034100 1900-READ-STOCK-RECORD.
034200*    READS THE NEXT RECORD - AT END SETS THE EOF SWITCH BELOW.
034300     READ STOCK-MASTER
034400         AT END
034500*    POSITIONS THE INDEX/SWITCH FOR THE NEXT STEP.
034600             SET STOCK-AT-EOF TO TRUE
034700*    JUMPS WITHIN THE PARAGRAPH RANGE TO SKIP THE REMAINING STEPS.
034800             GO TO 1900-EXIT.
034900*    ACCUMULATES INTO THE RUNNING COUNTER/TOTAL BELOW.
035000     ADD 1 TO WS-STOCK-RECS-READ.
035100 1900-EXIT.
035200*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
035300     EXIT.
035400
035500*-----------------------------------------------------------*
035600* 2000 - PROJECT ONE STOCK AND WRITE ITS REPORT LINE         *
035700*-----------------------------------------------------------*
035800 2000-PROCESS-STOCK-GROUP.
035900*    INVOKES THE NAMED PARAGRAPH RANGE PER HOUSE PERFORM-THRU STYLE.
036000     PERFORM 3000-PROJECT-STOCK THRU 3000-EXIT.
036100*    INVOKES THE NAMED PARAGRAPH RANGE PER HOUSE PERFORM-THRU STYLE.
036200     PERFORM 3900-WRITE-UPCOMING-RECORD THRU 3900-EXIT.
036300*    INVOKES THE NAMED PARAGRAPH RANGE PER HOUSE PERFORM-THRU STYLE.
036400     PERFORM 1900-READ-STOCK-RECORD THRU 1900-EXIT.
036500 2000-EXIT.
036600*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
036700     EXIT.
036800
036900*    PROJECTS THE NEXT EX-DIVIDEND/PAYMENT DATE FROM LAST YEAR'S
037000*    HISTORY - A ONE-YEAR-FORWARD ESTIMATE, NOT A GUARANTEE.
037100 3000-PROJECT-STOCK.
037200*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
037300     MOVE STK-TICKER-SYMBOL TO WS-UDO-TICKER.
037400*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
037500     MOVE ZEROS  TO WS-UDO-EXPECTED-PAY-DATE.
037600*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
037700     MOVE ZEROS  TO WS-UDO-DIV-AMOUNT.
037800*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
037900     MOVE ALL 'N' TO WS-UDO-DIV-MONTHS.
038000*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
038100*    SET BY 3100 ONCE A LAST-YEAR HISTORY ROW HAS BEEN MATCHED.
038200     MOVE 'NO '  TO WS-BEST-FOUND-SWITCH.
038300*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
038400     MOVE ZEROS  TO WS-BEST-ADJUSTED-DATE.
038500*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
038600     MOVE ZEROS  TO WS-BEST-AMOUNT.
038700*    INVOKES THE NAMED PARAGRAPH RANGE PER HOUSE PERFORM-THRU STYLE.
038800     PERFORM 3100-APPLY-HISTORY-RECORD THRU 3100-EXIT
038900         VARYING WS-HIST-IDX FROM 1 BY 1
039000         UNTIL WS-HIST-IDX > WS-HIST-TABLE-COUNT.
039100*    CONDITION GUARDS THE LOGIC THAT FOLLOWS.
039200*    SET BY 3100 ONCE A LAST-YEAR HISTORY ROW HAS BEEN MATCHED.
039300     IF WS-BEST-FOUND-SWITCH = 'YES'
039400*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
039500         MOVE WS-BEST-ADJUSTED-DATE TO WS-UDO-EXPECTED-PAY-DATE
039600*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
039700         MOVE WS-BEST-AMOUNT        TO WS-UDO-DIV-AMOUNT
039800*    CLOSES THE CONDITIONAL OPENED ABOVE.
039900     END-IF.
040000 3000-EXIT.
040100*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
040200     EXIT.
040300
040400*    ADVANCES THE HISTORY DATE BY ONE YEAR FOR THE PROJECTION -
040500*    SEE THE CHANGE LOG FOR WHY LEAP-FEBRUARY IS HANDLED SEPARATELY.
040600 3100-APPLY-HISTORY-RECORD.
040700*    CONDITION GUARDS THE LOGIC THAT FOLLOWS.
040800*    JOIN KEY BACK TO THE CURRENT STOCK-MASTER RECORD.
040900     IF WS-HIST-STOCK-ID (WS-HIST-IDX) = STK-STOCK-ID
041000*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
041100*    ACTUAL PRIOR-YEAR PAYMENT DATE - THE BASIS FOR THE PROJECTION.
041200         MOVE WS-HIST-PAYMENT-DATE (WS-HIST-IDX) TO WS-HIST-DATE-WORK
041300*    CONDITION GUARDS THE LOGIC THAT FOLLOWS.
041400         IF WS-HIST-PAY-YEAR = WS-LAST-YEAR
041500*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
041600*    ONE BYTE PER CALENDAR MONTH - 'Y' WHERE HISTORY SHOWS A PAYMENT.
041700             MOVE 'Y' TO WS-UDO-DIV-MONTHS (WS-HIST-PAY-MONTH:1)
041800*    ARITHMETIC DONE HERE RATHER THAN WITH ADD/SUBTRACT VERBS.
041900             COMPUTE WS-ADJUSTED-DATE =
042000                 (WS-RUN-YEAR-4 * 10000) +
042100                 (WS-HIST-PAY-MONTH * 100) +
042200                 WS-HIST-PAY-DAY
042300*    CONDITION GUARDS THE LOGIC THAT FOLLOWS.
042400*    SET BY 3100 ONCE A LAST-YEAR HISTORY ROW HAS BEEN MATCHED.
042500             IF WS-BEST-FOUND-SWITCH = 'NO '
042600                OR WS-ADJUSTED-DATE < WS-BEST-ADJUSTED-DATE
042700*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
042800*    SET BY 3100 ONCE A LAST-YEAR HISTORY ROW HAS BEEN MATCHED.
042900                 MOVE 'YES' TO WS-BEST-FOUND-SWITCH
043000*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
043100                 MOVE WS-ADJUSTED-DATE TO WS-BEST-ADJUSTED-DATE
043200*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
043300*    DIVIDEND AMOUNT PAID ON THE HISTORICAL PAYMENT DATE BELOW.
043400                 MOVE WS-HIST-AMOUNT (WS-HIST-IDX) TO WS-BEST-AMOUNT
043500*    CLOSES THE CONDITIONAL OPENED ABOVE.
043600             END-IF
043700*    CLOSES THE CONDITIONAL OPENED ABOVE.
043800         END-IF
043900*    CLOSES THE CONDITIONAL OPENED ABOVE.
044000     END-IF.
044100 3100-EXIT.
044200*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
044300     EXIT.
044400
044500*-----------------------------------------------------------*
044600* 3900 - WRITE THE STOCK'S UPCOMING-DIVIDEND REPORT LINE     *
044700*-----------------------------------------------------------*
044800 3900-WRITE-UPCOMING-RECORD.
044900*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
045000*    TICKER BEING PROJECTED - COPIED FROM THE STOCK MASTER RECORD.
045100     MOVE WS-UDO-TICKER    TO WS-UD-TICKER.
045200*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
045300     MOVE WS-UDO-PAY-MONTH TO WS-UD-PAY-MM.
045400*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
045500     MOVE WS-UDO-PAY-DAY   TO WS-UD-PAY-DD.
045600*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
045700     MOVE WS-UDO-PAY-YEAR  TO WS-UD-PAY-YYYY.
045800*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
045900*    PROJECTED DIVIDEND AMOUNT - CARRIED FORWARD FROM LAST YEAR.
046000     MOVE WS-UDO-DIV-AMOUNT TO WS-UD-AMOUNT.
046100*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
046200*    ONE BYTE PER CALENDAR MONTH - 'Y' WHERE HISTORY SHOWS A PAYMENT.
046300     MOVE WS-UDO-DIV-MONTHS TO WS-UD-MONTHS.
046400*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
046500     MOVE WS-UPCOMING-DETAIL-LINE TO UPCOMING-REPORT-LINE.
046600*    PRODUCES ONE OUTPUT RECORD/PRINT LINE.
046700     WRITE UPCOMING-REPORT-LINE.
046800 3900-EXIT.
046900*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
047000     EXIT.
047100
047200*-----------------------------------------------------------*
047300* 9000 - TERMINATION                                         *
047400*-----------------------------------------------------------*
047500 9000-TERMINATION.
047600*    JOB-LOG MESSAGE FOR THE OPERATOR/CONSOLE.
047700     DISPLAY 'UPDIV01 - UPCOMING-DIVIDEND PROJECTION COMPLETE'.
047800*    JOB-LOG MESSAGE FOR THE OPERATOR/CONSOLE.
047900     DISPLAY 'UPDIV01 - STOCKS PROJECTED: ' WS-STOCK-RECS-READ.
048000 9000-EXIT.
048100*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
048200     EXIT.
