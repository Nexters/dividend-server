000100******************************************************************
000200* PROGRAM      : DVMRG01                                        *
000300* TITLE        : NIGHTLY DIVIDEND CALENDAR MERGE                 *
000400* NARRATIVE    : READS THE INCOMING DIVIDEND-CALENDAR FEED AND   *
000500*              : REFRESHES THE DIVIDEND FILE - ONE CURRENT       *
000600*              : DIVIDEND PER STOCK.  UNKNOWN TICKERS ARE        *
000700*              : SKIPPED.  A STOCK ALREADY ON FILE HAS ITS       *
000800*              : AMOUNT, PAYMENT DATE AND DECLARATION DATE       *
000900*              : REPLACED (EX-DIVIDEND DATE IS LEFT ALONE); A    *
001000*              : STOCK NOT YET ON FILE GETS A NEW ENTRY.         *
001100*              : PRODUCES THE REFRESHED DIVIDEND FILE AND A      *
001200*              : CONTROL REPORT OF READ/SKIP/CREATE/UPDATE       *
001300*              : COUNTS.                                         *
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    DVMRG01.
001700 AUTHOR.        R T ALDEN.
001800 INSTALLATION.  DST - MUTUAL FUND DIVIDEND SERVICES.
001900 DATE-WRITTEN.  07/14/1987.
002000 DATE-COMPILED.
002100 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002200
002300******************************************************************
002400* CHANGE LOG                                                     *
002500*-----------------------------------------------------------*----*
002600* DATE     BY    TICKET      DESCRIPTION                        *
002700* -------- ----- ----------- ---------------------------------- *
002800* 07/14/87 RTA   INITIAL     INITIAL RELEASE - DIVIDEND MERGE    *INITIAL 
002900*                            REPLACES THE MANUAL DISTRIBUTION    *
003000*                            REFRESH PROCEDURE.                  *
003100* 03/02/88 RTA   CR-0126     ADDED SKIPPED-TICKER COUNT TO THE   *CR-0126 
003200*                            CONTROL REPORT PER FUND ACCOUNTING. *
003300* 09/19/90 JWK   CR-0349     STOCK TABLE RAISED FROM 500 TO 2000 *CR-0349 
003400*                            ENTRIES - PORTFOLIO GROWTH.         *
003500* 11/02/93 RTA   CR-0481     ADDED STOCK-SORT-KEY-AREA TO THE    *CR-0481 
003600*                            STOCK MASTER COPYBOOK (NO CHANGE    *
003700*                            REQUIRED HERE).                     *
003800* 02/08/95 RTA   CR-0903     DROPPED THE OLD DVRA-STYLE CAP-     *CR-0903 
003900*                            GAIN/FOREIGN-TAX DETAIL AREAS FROM  *
004000*                            THE DIVIDEND COPYBOOK.              *
004100* 06/30/98 DKO   Y2K-0042    YEAR-2000 REMEDIATION - RUN DATE IS *Y2K-0042
004200*                            NOW WINDOWED TO A 4-DIGIT CENTURY   *
004300*                            (YY LESS THAN 50 = 20XX, ELSE 19XX) *
004400*                            FOR THE CONTROL REPORT HEADING.     *
004500* 01/11/99 DKO   Y2K-0042    Y2K TEST CYCLE SIGNOFF - NO FURTHER  Y2K-0042
004600*                            DATE FIELDS NEEDED WINDOWING.        *
004700* 08/25/03 MKF   CR-1187     SKIP COUNT NOW BREAKS OUT ON THE    *CR-1187 
004800*                            CONTROL REPORT EVEN WHEN ZERO.      *
004900* 04/06/11 MKF   CR-1559     RAISED DIVIDEND TABLE TO 2000 TO    *CR-1559 
005000*                            MATCH THE STOCK TABLE SIZE.         *
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-3090.
005600 OBJECT-COMPUTER.  IBM-3090.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     UPSI-0 ON TEST-RUN-REQUESTED OFF PRODUCTION-RUN
006000     CLASS NUMERIC-TICKER-CLASS IS '0' THRU '9'.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400*-----------------------------------------------------------*
006500* FOUR LOGICAL FILES - STOCK MASTER AND OLD DIVIDEND FILE ARE
006600* READ IN FULL AT STARTUP (SEE 1100/1200), THE FEED DRIVES THE
006700* MAIN LOOP, AND THE NEW DIVIDEND FILE/CONTROL REPORT ARE BUILT
006800* UP IN STORAGE AND WRITTEN OUT AT 7000/8000.
006900*-----------------------------------------------------------*
007000     SELECT STOCK-MASTER
007100         ASSIGN TO "STOCKMST"
007200         ORGANIZATION IS LINE SEQUENTIAL.
007300     SELECT DIVIDEND-FILE
007400         ASSIGN TO "DIVDFILE"
007500         ORGANIZATION IS LINE SEQUENTIAL.
007600     SELECT DIVIDEND-FEED
007700         ASSIGN TO "DIVDFEED"
007800         ORGANIZATION IS LINE SEQUENTIAL.
007900     SELECT DIVIDEND-MERGE-REPORT
008000         ASSIGN TO "MERGRPT"
008100         ORGANIZATION IS LINE SEQUENTIAL.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  STOCK-MASTER
008600     LABEL RECORDS ARE STANDARD.
008700     COPY STKM.TIP01.CPY.
008800
008900 FD  DIVIDEND-FILE
009000     LABEL RECORDS ARE STANDARD.
009100     COPY DIVF.TIP01.CPY.
009200
009300 FD  DIVIDEND-FEED
009400     LABEL RECORDS ARE STANDARD.
009500     COPY DIVX.TIP02.CPY.
009600
009700 FD  DIVIDEND-MERGE-REPORT
009800     LABEL RECORDS ARE OMITTED
009900     RECORD CONTAINS 132 CHARACTERS.
010000 01  MERGE-REPORT-LINE             PIC X(132).
010100
010200 WORKING-STORAGE SECTION.
010300
010400*-----------------------------------------------------------*
010500* STANDALONE COUNTERS AND SWITCHES                           *
010600*-----------------------------------------------------------*
010700*    COUNT OF CALENDAR-FEED RECORDS READ THIS RUN - JOB-LOG TOTAL.
010800 77  WS-FEED-RECS-READ             PIC S9(7) COMP VALUE ZERO.
010900*    COUNT OF FEED RECORDS WITH NO MATCHING STOCK-MASTER ENTRY.
011000 77  WS-FEED-RECS-SKIPPED          PIC S9(7) COMP VALUE ZERO.
011100*    COUNT OF BRAND-NEW DIVIDEND-FILE ENTRIES WRITTEN THIS RUN.
011200 77  WS-DIVD-RECS-CREATED          PIC S9(7) COMP VALUE ZERO.
011300*    COUNT OF EXISTING DIVIDEND-FILE ENTRIES REPLACED THIS RUN.
011400 77  WS-DIVD-RECS-UPDATED          PIC S9(7) COMP VALUE ZERO.
011500*    HOW MANY STOCK-MASTER ROWS ARE CURRENTLY IN THE TABLE.
011600 77  WS-STOCK-TABLE-COUNT          PIC S9(7) COMP VALUE ZERO.
011700*    HOW MANY DIVIDEND-FILE ROWS ARE CURRENTLY IN THE TABLE.
011800 77  WS-DIVD-TABLE-COUNT           PIC S9(7) COMP VALUE ZERO.
011900*    SET TO 'YES' WHEN THE STOCK MASTER IS EXHAUSTED AT 1100.
012000 77  WS-STOCK-EOF-SWITCH           PIC X(03) VALUE 'NO '.
012100     88  STOCK-AT-EOF                  VALUE 'YES'.
012200*    SET TO 'YES' WHEN THE OLD DIVIDEND FILE IS EXHAUSTED AT 1200.
012300 77  WS-DIVD-EOF-SWITCH            PIC X(03) VALUE 'NO '.
012400     88  DIVIDEND-AT-EOF               VALUE 'YES'.
012500*    SET TO 'YES' BY THE AT END CLAUSE IN 1900 - DRIVES THE MAIN LOOP.
012600 77  WS-FEED-EOF-SWITCH            PIC X(03) VALUE 'NO '.
012700     88  FEED-AT-EOF                   VALUE 'YES'.
012800*    SET BY 2150 WHEN THE SCAN MATCHES THE FEED'S TICKER.
012900 77  WS-STOCK-FOUND-SWITCH         PIC X(03) VALUE 'NO '.
013000*    SET BY 2250 WHEN THE SCAN MATCHES THE MATCHED STOCK-ID.
013100 77  WS-DIVD-FOUND-SWITCH          PIC X(03) VALUE 'NO '.
013200*    HOLDS THE STOCK-ID FOUND BY 2100 FOR USE BY 2200-2400.
013300 77  WS-MATCHED-STOCK-ID           PIC X(08) VALUE SPACES.
013400
013500*-----------------------------------------------------------*
013600* RUN-DATE - WINDOWED TO FOUR DIGITS, SEE Y2K-0042 ABOVE     *
013700*-----------------------------------------------------------*
013800 01  WS-RUN-DATE-RAW                   PIC 9(06).
013900 01  WS-RUN-DATE-GROUPS REDEFINES WS-RUN-DATE-RAW.
014000     05  WS-RUN-DATE-YY                PIC 9(02).
014100     05  WS-RUN-DATE-MM                PIC 9(02).
014200     05  WS-RUN-DATE-DD                PIC 9(02).
014300 01  WS-RUN-CENTURY                    PIC 9(02) VALUE ZERO.
014400 01  WS-RUN-YEAR-4                     PIC 9(04) VALUE ZERO.
014500
014600*-----------------------------------------------------------*
014700* IN-MEMORY STOCK MASTER TABLE - LOADED ONCE, TICKER ORDER   *
014800*-----------------------------------------------------------*
014900 01  WS-STOCK-TABLE-AREA.
015000     05  WS-STOCK-ENTRY OCCURS 2000 TIMES
015100                        INDEXED BY WS-STOCK-IDX.
015200*    EXCHANGE TICKER - THE KEY THE INCOMING FEED ARRIVES ON.
015300         10  WS-STK-TICKER-SYMBOL      PIC X(10).
015400*    INTERNAL STOCK-ID - THE KEY THE DIVIDEND FILE IS KEYED ON.
015500         10  WS-STK-STOCK-ID           PIC X(08).
015600*    CARRIED ALONG BUT NOT USED BY THIS PROGRAM - SEE SECT.TIP04.
015700         10  WS-STK-SECTOR-CODE        PIC X(02).
015800         10  FILLER                    PIC X(01).
015900*-----------------------------------------------------------*
016000* ALTERNATE SECTOR/TICKER KEY VIEW OF THE STOCK TABLE - SAME *
016100* IDEA AS STK-SORT-KEY-AREA ON STKM.TIP01, HELD IN RESERVE   *
016200* FOR A SECTOR-SEQUENCED MERGE IF FUND ACCOUNTING EVER ASKS  *
016300* FOR ONE.                                                    *
016400*-----------------------------------------------------------*
016500 01  WS-STOCK-SORT-VIEW REDEFINES WS-STOCK-TABLE-AREA.
016600     05  WS-STOCK-SORT-ENTRY OCCURS 2000 TIMES
016700                             INDEXED BY WS-STOCK-SORT-IDX.
016800         10  WS-SORT-TICKER            PIC X(10).
016900         10  WS-SORT-STOCK-ID          PIC X(08).
017000         10  WS-SORT-SECTOR-CODE       PIC X(02).
017100         10  FILLER                    PIC X(01).
017200
017300*-----------------------------------------------------------*
017400* IN-MEMORY DIVIDEND TABLE - OLD MASTER LOADED, FEED APPLIED,*
017500* THEN REWRITTEN IN FULL AS THE NEW DIVDFILE MASTER.         *
017600*-----------------------------------------------------------*
017700 01  WS-DIVIDEND-TABLE-AREA.
017800     05  WS-DIVD-ENTRY OCCURS 2000 TIMES
017900                       INDEXED BY WS-DIVD-IDX.
018000*    JOIN KEY BACK TO THE STOCK TABLE VIA 2200/2250.
018100         10  WS-DIVD-STOCK-ID          PIC X(08).
018200*    CURRENT PER-SHARE DIVIDEND AMOUNT ON FILE FOR THIS STOCK.
018300         10  WS-DIVD-AMOUNT            PIC S9(5)V9(4).
018400*    EX-DIVIDEND DATE - LEFT ALONE ON AN UPDATE PER THE HEADER NOTE.
018500         10  WS-DIVD-EX-DATE           PIC 9(08).
018600*    PAYMENT DATE - REPLACED WHOLESALE ON AN UPDATE.
018700         10  WS-DIVD-PAYMENT-DATE      PIC 9(08).
018800*    DECLARATION DATE - REPLACED WHOLESALE ON AN UPDATE.
018900         10  WS-DIVD-DECLARATION-DATE  PIC 9(08).
019000*-----------------------------------------------------------*
019100* WHOLE-ENTRY BLOCK VIEW - USED FOR THE OLD-MASTER/NEW-      *
019200* MASTER COMPARE LOGIC CARRIED OVER FROM THE ORIGINAL        *
019300* DVRA REFRESHER DESIGN (NOT PRESENTLY INVOKED).             *
019400*-----------------------------------------------------------*
019500 01  WS-DIVD-ENTRY-BLOCK REDEFINES WS-DIVIDEND-TABLE-AREA.
019600     05  WS-DIVD-BLOCK OCCURS 2000 TIMES PIC X(41).
019700
019800*-----------------------------------------------------------*
019900* CONTROL REPORT LINES                                       *
020000*-----------------------------------------------------------*
020100 01  WS-MERGE-HEADING-1.
020200     05  FILLER                        PIC X(35)
020300             VALUE 'DVMRG01 - DIVIDEND CALENDAR MERGE '.
020400     05  FILLER                        PIC X(16)
020500             VALUE 'CONTROL REPORT'.
020600     05  FILLER                        PIC X(07) VALUE 'RUN:'.
020700*    RUN-DATE MONTH, PRINTED ON THE CONTROL-REPORT HEADING.
020800     05  WS-MH-RUN-MM                  PIC 99.
020900     05  FILLER                        PIC X(01) VALUE '/'.
021000     05  WS-MH-RUN-DD                  PIC 99.
021100     05  FILLER                        PIC X(01) VALUE '/'.
021200*    RUN-DATE FOUR-DIGIT YEAR - SEE THE Y2K-0042 WINDOWING ABOVE.
021300     05  WS-MH-RUN-YYYY                PIC 9(04).
021400     05  FILLER                        PIC X(54) VALUE SPACES.
021500
021600 01  WS-MERGE-DETAIL-LINE.
021700*    DESCRIBES WHICH COUNTER THIS DETAIL LINE IS REPORTING.
021800     05  WS-MD-LABEL                   PIC X(30).
021900*    THE COUNTER VALUE ITSELF, EDITED FOR DISPLAY.
022000     05  WS-MD-COUNT                   PIC ZZZ,ZZ9.
022100     05  FILLER                        PIC X(95) VALUE SPACES.
022200
022300 PROCEDURE DIVISION.
022400
022500*    TOP-LEVEL FLOW FOR THE NIGHTLY DIVIDEND-CALENDAR MERGE -
022600*    LOAD THE MASTER TABLES, THEN DRIVE THE FEED ONE RECORD AT A TIME.
022700 0000-DVMRG01-MAIN.
022800*    INVOKES THE NAMED PARAGRAPH RANGE PER HOUSE PERFORM-THRU STYLE.
022900     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
023000*    INVOKES THE NAMED PARAGRAPH RANGE PER HOUSE PERFORM-THRU STYLE.
023100     PERFORM 2000-PROCESS-FEED-RECORD THRU 2000-EXIT
023200         UNTIL FEED-AT-EOF.
023300*    CLOSES THE LOGICAL FILE AT END OF RUN.
023400     CLOSE DIVIDEND-FEED.
023500*    INVOKES THE NAMED PARAGRAPH RANGE PER HOUSE PERFORM-THRU STYLE.
023600     PERFORM 7000-WRITE-DIVIDEND-FILE THRU 7000-EXIT.
023700*    INVOKES THE NAMED PARAGRAPH RANGE PER HOUSE PERFORM-THRU STYLE.
023800     PERFORM 8000-WRITE-MERGE-REPORT THRU 8000-EXIT.
023900*    INVOKES THE NAMED PARAGRAPH RANGE PER HOUSE PERFORM-THRU STYLE.
024000     PERFORM 9000-TERMINATION THRU 9000-EXIT.
024100*    ENDS THE RUN AND RETURNS CONTROL TO THE OPERATING SYSTEM.
024200     STOP RUN.
024300
024400*-----------------------------------------------------------*
024500* 1000 - INITIALIZATION - LOAD STOCK TABLE, LOAD OLD         *
024600*        DIVIDEND MASTER, PRIME THE FEED READ                *
024700*-----------------------------------------------------------*
024800 1000-INITIALIZATION.
024900*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
025000     MOVE ZEROS TO WS-FEED-RECS-READ
025100                   WS-FEED-RECS-SKIPPED
025200                   WS-DIVD-RECS-CREATED
025300                   WS-DIVD-RECS-UPDATED
025400                   WS-STOCK-TABLE-COUNT
025500                   WS-DIVD-TABLE-COUNT.
025600*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
025700*    SET TO 'YES' WHEN THE STOCK MASTER IS EXHAUSTED AT 1100.
025800     MOVE 'NO '  TO WS-STOCK-EOF-SWITCH
025900*    SET TO 'YES' WHEN THE OLD DIVIDEND FILE IS EXHAUSTED AT 1200.
026000                    WS-DIVD-EOF-SWITCH
026100*    SET TO 'YES' BY THE AT END CLAUSE IN 1900 - DRIVES THE MAIN LOOP.
026200                    WS-FEED-EOF-SWITCH.
026300*    CONDITION GUARDS THE LOGIC THAT FOLLOWS.
026400     IF TEST-RUN-REQUESTED
026500*    JOB-LOG MESSAGE FOR THE OPERATOR/CONSOLE.
026600         DISPLAY 'DVMRG01 - UPSI-0 ON - TEST RUN REQUESTED'
026700*    CLOSES THE CONDITIONAL OPENED ABOVE.
026800     END-IF.
026900*    PICKS UP AN OPERATING-SYSTEM OR JCL-SUPPLIED VALUE.
027000     ACCEPT WS-RUN-DATE-RAW FROM DATE.
027100*    INVOKES THE NAMED PARAGRAPH RANGE PER HOUSE PERFORM-THRU STYLE.
027200     PERFORM 1050-DERIVE-RUN-CENTURY THRU 1050-EXIT.
027300*    OPENS THE LOGICAL FILE FOR THIS RUN.
027400     OPEN INPUT STOCK-MASTER.
027500*    INVOKES THE NAMED PARAGRAPH RANGE PER HOUSE PERFORM-THRU STYLE.
027600     PERFORM 1100-LOAD-STOCK-TABLE THRU 1100-EXIT
027700         UNTIL STOCK-AT-EOF.
027800*    CLOSES THE LOGICAL FILE AT END OF RUN.
027900     CLOSE STOCK-MASTER.
028000*    OPENS THE LOGICAL FILE FOR THIS RUN.
028100     OPEN INPUT DIVIDEND-FILE.
028200*    INVOKES THE NAMED PARAGRAPH RANGE PER HOUSE PERFORM-THRU STYLE.
028300     PERFORM 1200-LOAD-DIVIDEND-TABLE THRU 1200-EXIT
028400         UNTIL DIVIDEND-AT-EOF.
028500*    CLOSES THE LOGICAL FILE AT END OF RUN.
028600     CLOSE DIVIDEND-FILE.
028700*    OPENS THE LOGICAL FILE FOR THIS RUN.
028800     OPEN INPUT DIVIDEND-FEED.
028900*    INVOKES THE NAMED PARAGRAPH RANGE PER HOUSE PERFORM-THRU STYLE.
029000     PERFORM 1900-READ-FEED-RECORD THRU 1900-EXIT.
029100 1000-EXIT.
029200*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
029300     EXIT.
029400
029500*    SEE THE Y2K-0042 CHANGE-LOG ENTRY - THE SLIDING WINDOW HERE
029600*    MUST STAY IN STEP WITH PSECT01 AND UPDIV01'S OWN COPIES.
029700 1050-DERIVE-RUN-CENTURY.
029800*    CONDITION GUARDS THE LOGIC THAT FOLLOWS.
029900     IF WS-RUN-DATE-YY < 50
030000*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
030100         MOVE 20 TO WS-RUN-CENTURY
030200*    ALTERNATE PATH WHEN THE CONDITION ABOVE IS NOT MET.
030300     ELSE
030400*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
030500         MOVE 19 TO WS-RUN-CENTURY
030600*    CLOSES THE CONDITIONAL OPENED ABOVE.
030700     END-IF.
030800*    ARITHMETIC DONE HERE RATHER THAN WITH ADD/SUBTRACT VERBS.
030900     COMPUTE WS-RUN-YEAR-4 = (WS-RUN-CENTURY * 100) +
031000                              WS-RUN-DATE-YY.
031100 1050-EXIT.
031200*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
031300     EXIT.
031400
031500*    PULLS THE ENTIRE STOCK MASTER INTO STORAGE, TICKER-SORTED,
031600*    SO 2150 BELOW CAN RUN A LINEAR SCAN AGAINST THE FEED'S TICKER.
031700 1100-LOAD-STOCK-TABLE.
031800*    READS THE NEXT RECORD - AT END SETS THE EOF SWITCH BELOW.
031900     READ STOCK-MASTER
032000         AT END
032100*    POSITIONS THE INDEX/SWITCH FOR THE NEXT STEP.
032200             SET STOCK-AT-EOF TO TRUE
032300*    JUMPS WITHIN THE PARAGRAPH RANGE TO SKIP THE REMAINING STEPS.
032400             GO TO 1100-EXIT.
032500*    ACCUMULATES INTO THE RUNNING COUNTER/TOTAL BELOW.
032600     ADD 1 TO WS-STOCK-TABLE-COUNT.
032700*    POSITIONS THE INDEX/SWITCH FOR THE NEXT STEP.
032800     SET WS-STOCK-IDX TO WS-STOCK-TABLE-COUNT.
032900*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
033000*    EXCHANGE TICKER - THE KEY THE INCOMING FEED ARRIVES ON.
033100     MOVE STK-TICKER-SYMBOL TO WS-STK-TICKER-SYMBOL (WS-STOCK-IDX).
033200*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
033300*    INTERNAL STOCK-ID - THE KEY THE DIVIDEND FILE IS KEYED ON.
033400     MOVE STK-STOCK-ID      TO WS-STK-STOCK-ID (WS-STOCK-IDX).
033500*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
033600*    CARRIED ALONG BUT NOT USED BY THIS PROGRAM - SEE SECT.TIP04.
033700     MOVE STK-SECTOR-CODE   TO WS-STK-SECTOR-CODE (WS-STOCK-IDX).
033800 1100-EXIT.
033900*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
034000     EXIT.
034100
034200*    PULLS THE EXISTING DIVIDEND FILE INTO STORAGE SO THE MERGE
034300*    CAN TELL A NEW DECLARATION FROM AN UPDATE TO ONE ALREADY ON FILE.
034400 1200-LOAD-DIVIDEND-TABLE.
034500*    READS THE NEXT RECORD - AT END SETS THE EOF SWITCH BELOW.
034600     READ DIVIDEND-FILE
034700         AT END
034800*    POSITIONS THE INDEX/SWITCH FOR THE NEXT STEP.
034900             SET DIVIDEND-AT-EOF TO TRUE
035000*    JUMPS WITHIN THE PARAGRAPH RANGE TO SKIP THE REMAINING STEPS.
035100             GO TO 1200-EXIT.
035200*    ACCUMULATES INTO THE RUNNING COUNTER/TOTAL BELOW.
035300     ADD 1 TO WS-DIVD-TABLE-COUNT.
035400*    POSITIONS THE INDEX/SWITCH FOR THE NEXT STEP.
035500     SET WS-DIVD-IDX TO WS-DIVD-TABLE-COUNT.
035600*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
035700*    JOIN KEY BACK TO THE STOCK TABLE VIA 2200/2250.
035800     MOVE DIV-STOCK-ID         TO WS-DIVD-STOCK-ID (WS-DIVD-IDX).
035900*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
036000*    CURRENT PER-SHARE DIVIDEND AMOUNT ON FILE FOR THIS STOCK.
036100     MOVE DIV-AMOUNT-PER-SHARE TO WS-DIVD-AMOUNT (WS-DIVD-IDX).
036200*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
036300*    EX-DIVIDEND DATE - LEFT ALONE ON AN UPDATE PER THE HEADER NOTE.
036400     MOVE DVN-EX-DIVIDEND-DATE TO WS-DIVD-EX-DATE (WS-DIVD-IDX).
036500*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
036600*    PAYMENT DATE - REPLACED WHOLESALE ON AN UPDATE.
036700     MOVE DVN-PAYMENT-DATE     TO WS-DIVD-PAYMENT-DATE (WS-DIVD-IDX).
036800*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
036900     MOVE DVN-DECLARATION-DATE
037000*    DECLARATION DATE - REPLACED WHOLESALE ON AN UPDATE.
037100                            TO WS-DIVD-DECLARATION-DATE (WS-DIVD-IDX).
037200 1200-EXIT.
037300*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
037400     EXIT.
037500
037600*    SEQUENTIAL READ OF THE INCOMING FEED - ARRIVAL ORDER ONLY,
037700*    NO SORT IS DONE OR NEEDED FOR A MERGE AGAINST AN IN-STORAGE TABLE.
037800 1900-READ-FEED-RECORD.
037900*    READS THE NEXT RECORD - AT END SETS THE EOF SWITCH BELOW.
038000     READ DIVIDEND-FEED
038100         AT END
038200*    POSITIONS THE INDEX/SWITCH FOR THE NEXT STEP.
038300             SET FEED-AT-EOF TO TRUE
038400*    JUMPS WITHIN THE PARAGRAPH RANGE TO SKIP THE REMAINING STEPS.
038500             GO TO 1900-EXIT.
038600*    ACCUMULATES INTO THE RUNNING COUNTER/TOTAL BELOW.
038700     ADD 1 TO WS-FEED-RECS-READ.
038800 1900-EXIT.
038900*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
039000     EXIT.
039100
039200*-----------------------------------------------------------*
039300* 2000 - APPLY ONE FEED RECORD AGAINST THE DIVIDEND TABLE    *
039400*-----------------------------------------------------------*
039500 2000-PROCESS-FEED-RECORD.
039600*    INVOKES THE NAMED PARAGRAPH RANGE PER HOUSE PERFORM-THRU STYLE.
039700     PERFORM 2100-FIND-STOCK-ENTRY THRU 2100-EXIT.
039800*    CONDITION GUARDS THE LOGIC THAT FOLLOWS.
039900*    SET BY 2150 WHEN THE SCAN MATCHES THE FEED'S TICKER.
040000     IF WS-STOCK-FOUND-SWITCH = 'NO '
040100*    ACCUMULATES INTO THE RUNNING COUNTER/TOTAL BELOW.
040200         ADD 1 TO WS-FEED-RECS-SKIPPED
040300*    ALTERNATE PATH WHEN THE CONDITION ABOVE IS NOT MET.
040400     ELSE
040500*    INVOKES THE NAMED PARAGRAPH RANGE PER HOUSE PERFORM-THRU STYLE.
040600         PERFORM 2200-FIND-DIVIDEND-ENTRY THRU 2200-EXIT
040700*    CONDITION GUARDS THE LOGIC THAT FOLLOWS.
040800*    SET BY 2250 WHEN THE SCAN MATCHES THE MATCHED STOCK-ID.
040900         IF WS-DIVD-FOUND-SWITCH = 'YES'
041000*    INVOKES THE NAMED PARAGRAPH RANGE PER HOUSE PERFORM-THRU STYLE.
041100             PERFORM 2300-UPDATE-DIVIDEND-ENTRY THRU 2300-EXIT
041200*    ALTERNATE PATH WHEN THE CONDITION ABOVE IS NOT MET.
041300         ELSE
041400*    INVOKES THE NAMED PARAGRAPH RANGE PER HOUSE PERFORM-THRU STYLE.
041500             PERFORM 2400-CREATE-DIVIDEND-ENTRY THRU 2400-EXIT
041600*    CLOSES THE CONDITIONAL OPENED ABOVE.
041700         END-IF
041800*    CLOSES THE CONDITIONAL OPENED ABOVE.
041900     END-IF.
042000*    INVOKES THE NAMED PARAGRAPH RANGE PER HOUSE PERFORM-THRU STYLE.
042100     PERFORM 1900-READ-FEED-RECORD THRU 1900-EXIT.
042200 2000-EXIT.
042300*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
042400     EXIT.
042500
042600*    A FEED RECORD FOR A TICKER NOT ON THE STOCK MASTER IS SKIPPED -
042700*    IT CANNOT BE POSTED TO DIVF.TIP01 WITHOUT A STOCK-ID TO KEY ON.
042800 2100-FIND-STOCK-ENTRY.
042900*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
043000*    SET BY 2150 WHEN THE SCAN MATCHES THE FEED'S TICKER.
043100     MOVE 'NO ' TO WS-STOCK-FOUND-SWITCH.
043200*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
043300     MOVE SPACES TO WS-MATCHED-STOCK-ID.
043400*    INVOKES THE NAMED PARAGRAPH RANGE PER HOUSE PERFORM-THRU STYLE.
043500     PERFORM 2150-SCAN-STOCK-TABLE THRU 2150-EXIT
043600         VARYING WS-STOCK-IDX FROM 1 BY 1
043700         UNTIL WS-STOCK-IDX > WS-STOCK-TABLE-COUNT
043800*    SET BY 2150 WHEN THE SCAN MATCHES THE FEED'S TICKER.
043900            OR WS-STOCK-FOUND-SWITCH = 'YES'.
044000 2100-EXIT.
044100*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
044200     EXIT.
044300
044400*    LINEAR SCAN RATHER THAN SEARCH ALL - SEE 1100'S HEADER FOR WHY
044500*    THE STOCK TABLE ITSELF IS STILL LOADED IN TICKER ORDER.
044600 2150-SCAN-STOCK-TABLE.
044700*    CONDITION GUARDS THE LOGIC THAT FOLLOWS.
044800*    EXCHANGE TICKER - THE KEY THE INCOMING FEED ARRIVES ON.
044900     IF FEED-TICKER-SYMBOL = WS-STK-TICKER-SYMBOL (WS-STOCK-IDX)
045000*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
045100*    SET BY 2150 WHEN THE SCAN MATCHES THE FEED'S TICKER.
045200         MOVE 'YES' TO WS-STOCK-FOUND-SWITCH
045300*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
045400*    INTERNAL STOCK-ID - THE KEY THE DIVIDEND FILE IS KEYED ON.
045500         MOVE WS-STK-STOCK-ID (WS-STOCK-IDX) TO WS-MATCHED-STOCK-ID
045600*    CLOSES THE CONDITIONAL OPENED ABOVE.
045700     END-IF.
045800 2150-EXIT.
045900*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
046000     EXIT.
046100
046200*    LOOKS FOR AN EXISTING DIVIDEND-FILE ENTRY FOR THIS STOCK-ID SO
046300*    2300/2400 BELOW CAN DECIDE UPDATE VERSUS CREATE.
046400 2200-FIND-DIVIDEND-ENTRY.
046500*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
046600*    SET BY 2250 WHEN THE SCAN MATCHES THE MATCHED STOCK-ID.
046700     MOVE 'NO ' TO WS-DIVD-FOUND-SWITCH.
046800*    INVOKES THE NAMED PARAGRAPH RANGE PER HOUSE PERFORM-THRU STYLE.
046900     PERFORM 2250-SCAN-DIVIDEND-TABLE THRU 2250-EXIT
047000         VARYING WS-DIVD-IDX FROM 1 BY 1
047100         UNTIL WS-DIVD-IDX > WS-DIVD-TABLE-COUNT
047200*    SET BY 2250 WHEN THE SCAN MATCHES THE MATCHED STOCK-ID.
047300            OR WS-DIVD-FOUND-SWITCH = 'YES'.
047400 2200-EXIT.
047500*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
047600     EXIT.
047700
047800*    SAME LINEAR-SCAN APPROACH AS 2150 - THE DIVIDEND TABLE IS SMALL
047900*    ENOUGH THAT THE EXTRA CPU COST NEVER SHOWED UP IN OPERATIONS.
048000 2250-SCAN-DIVIDEND-TABLE.
048100*    CONDITION GUARDS THE LOGIC THAT FOLLOWS.
048200*    JOIN KEY BACK TO THE STOCK TABLE VIA 2200/2250.
048300     IF WS-MATCHED-STOCK-ID = WS-DIVD-STOCK-ID (WS-DIVD-IDX)
048400*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
048500*    SET BY 2250 WHEN THE SCAN MATCHES THE MATCHED STOCK-ID.
048600         MOVE 'YES' TO WS-DIVD-FOUND-SWITCH
048700*    CLOSES THE CONDITIONAL OPENED ABOVE.
048800     END-IF.
048900 2250-EXIT.
049000*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
049100     EXIT.
049200
049300*    A REPEAT ANNOUNCEMENT FOR A STOCK ALREADY ON DIVF.TIP01 REPLACES
049400*    THE PRIOR DATES/AMOUNT RATHER THAN ADDING A SECOND ENTRY.
049500 2300-UPDATE-DIVIDEND-ENTRY.
049600*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
049700*    CURRENT PER-SHARE DIVIDEND AMOUNT ON FILE FOR THIS STOCK.
049800     MOVE FEED-DIVIDEND-AMOUNT TO WS-DIVD-AMOUNT (WS-DIVD-IDX).
049900*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
050000     MOVE FDN-PAYMENT-DATE
050100*    PAYMENT DATE - REPLACED WHOLESALE ON AN UPDATE.
050200                           TO WS-DIVD-PAYMENT-DATE (WS-DIVD-IDX).
050300*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
050400     MOVE FDN-DECLARATION-DATE
050500*    DECLARATION DATE - REPLACED WHOLESALE ON AN UPDATE.
050600                        TO WS-DIVD-DECLARATION-DATE (WS-DIVD-IDX).
050700*    ACCUMULATES INTO THE RUNNING COUNTER/TOTAL BELOW.
050800     ADD 1 TO WS-DIVD-RECS-UPDATED.
050900 2300-EXIT.
051000*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
051100     EXIT.
051200
051300*    FIRST DECLARATION SEEN FOR THIS STOCK-ID - APPENDED TO THE
051400*    IN-STORAGE TABLE FOR WRITE-BACK BY 7000 BELOW.
051500 2400-CREATE-DIVIDEND-ENTRY.
051600*    ACCUMULATES INTO THE RUNNING COUNTER/TOTAL BELOW.
051700     ADD 1 TO WS-DIVD-TABLE-COUNT.
051800*    POSITIONS THE INDEX/SWITCH FOR THE NEXT STEP.
051900     SET WS-DIVD-IDX TO WS-DIVD-TABLE-COUNT.
052000*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
052100*    JOIN KEY BACK TO THE STOCK TABLE VIA 2200/2250.
052200     MOVE WS-MATCHED-STOCK-ID  TO WS-DIVD-STOCK-ID (WS-DIVD-IDX).
052300*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
052400*    CURRENT PER-SHARE DIVIDEND AMOUNT ON FILE FOR THIS STOCK.
052500     MOVE FEED-DIVIDEND-AMOUNT TO WS-DIVD-AMOUNT (WS-DIVD-IDX).
052600*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
052700*    EX-DIVIDEND DATE - LEFT ALONE ON AN UPDATE PER THE HEADER NOTE.
052800     MOVE FDN-EX-DIVIDEND-DATE TO WS-DIVD-EX-DATE (WS-DIVD-IDX).
052900*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
053000     MOVE FDN-PAYMENT-DATE
053100*    PAYMENT DATE - REPLACED WHOLESALE ON AN UPDATE.
053200                           TO WS-DIVD-PAYMENT-DATE (WS-DIVD-IDX).
053300*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
053400     MOVE FDN-DECLARATION-DATE
053500*    DECLARATION DATE - REPLACED WHOLESALE ON AN UPDATE.
053600                        TO WS-DIVD-DECLARATION-DATE (WS-DIVD-IDX).
053700*    ACCUMULATES INTO THE RUNNING COUNTER/TOTAL BELOW.
053800     ADD 1 TO WS-DIVD-RECS-CREATED.
053900 2400-EXIT.
054000*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
054100     EXIT.
054200
054300*-----------------------------------------------------------*
054400* 7000 - REWRITE THE DIVIDEND FILE IN FULL FROM THE TABLE    *
054500*-----------------------------------------------------------*
054600 7000-WRITE-DIVIDEND-FILE.
054700*    OPENS THE LOGICAL FILE FOR THIS RUN.
054800     OPEN OUTPUT DIVIDEND-FILE.
054900*    INVOKES THE NAMED PARAGRAPH RANGE PER HOUSE PERFORM-THRU STYLE.
055000     PERFORM 7100-WRITE-DIVIDEND-ENTRY THRU 7100-EXIT
055100         VARYING WS-DIVD-IDX FROM 1 BY 1
055200         UNTIL WS-DIVD-IDX > WS-DIVD-TABLE-COUNT.
055300*    CLOSES THE LOGICAL FILE AT END OF RUN.
055400     CLOSE DIVIDEND-FILE.
055500 7000-EXIT.
055600*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
055700     EXIT.
055800
055900*    ONE OUTPUT RECORD PER TABLE ENTRY, IN THE SAME ORDER THE TABLE
056000*    WAS BUILT - NO RE-SORT ON THE WAY OUT.
056100 7100-WRITE-DIVIDEND-ENTRY.
056200*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
056300     MOVE SPACES TO DIVIDEND-RECORD.
056400*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
056500*    JOIN KEY BACK TO THE STOCK TABLE VIA 2200/2250.
056600     MOVE WS-DIVD-STOCK-ID (WS-DIVD-IDX)    TO DIV-STOCK-ID.
056700*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
056800*    CURRENT PER-SHARE DIVIDEND AMOUNT ON FILE FOR THIS STOCK.
056900     MOVE WS-DIVD-AMOUNT (WS-DIVD-IDX)   TO DIV-AMOUNT-PER-SHARE.
057000*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
057100*    EX-DIVIDEND DATE - LEFT ALONE ON AN UPDATE PER THE HEADER NOTE.
057200     MOVE WS-DIVD-EX-DATE (WS-DIVD-IDX)  TO DVN-EX-DIVIDEND-DATE.
057300*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
057400*    PAYMENT DATE - REPLACED WHOLESALE ON AN UPDATE.
057500     MOVE WS-DIVD-PAYMENT-DATE (WS-DIVD-IDX) TO DVN-PAYMENT-DATE.
057600*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
057700*    DECLARATION DATE - REPLACED WHOLESALE ON AN UPDATE.
057800     MOVE WS-DIVD-DECLARATION-DATE (WS-DIVD-IDX)
057900                                     TO DVN-DECLARATION-DATE.
058000*    PRODUCES ONE OUTPUT RECORD/PRINT LINE.
058100     WRITE DIVIDEND-RECORD.
058200 7100-EXIT.
058300*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
058400     EXIT.
058500
058600*-----------------------------------------------------------*
058700* 8000 - CONTROL REPORT                                      *
058800*-----------------------------------------------------------*
058900 8000-WRITE-MERGE-REPORT.
059000*    OPENS THE LOGICAL FILE FOR THIS RUN.
059100     OPEN OUTPUT DIVIDEND-MERGE-REPORT.
059200*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
059300     MOVE WS-RUN-DATE-MM TO WS-MH-RUN-MM.
059400*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
059500     MOVE WS-RUN-DATE-DD TO WS-MH-RUN-DD.
059600*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
059700     MOVE WS-RUN-YEAR-4  TO WS-MH-RUN-YYYY.
059800*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
059900     MOVE WS-MERGE-HEADING-1 TO MERGE-REPORT-LINE.
060000*    PRODUCES ONE OUTPUT RECORD/PRINT LINE.
060100     WRITE MERGE-REPORT-LINE.
060200*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
060300     MOVE SPACES TO MERGE-REPORT-LINE.
060400*    PRODUCES ONE OUTPUT RECORD/PRINT LINE.
060500     WRITE MERGE-REPORT-LINE.
060600*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
060700     MOVE 'FEED RECORDS READ..........' TO WS-MD-LABEL.
060800*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
060900     MOVE WS-FEED-RECS-READ TO WS-MD-COUNT.
061000*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
061100     MOVE WS-MERGE-DETAIL-LINE TO MERGE-REPORT-LINE.
061200*    PRODUCES ONE OUTPUT RECORD/PRINT LINE.
061300     WRITE MERGE-REPORT-LINE.
061400*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
061500     MOVE 'SKIPPED - UNKNOWN TICKER....' TO WS-MD-LABEL.
061600*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
061700     MOVE WS-FEED-RECS-SKIPPED TO WS-MD-COUNT.
061800*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
061900     MOVE WS-MERGE-DETAIL-LINE TO MERGE-REPORT-LINE.
062000*    PRODUCES ONE OUTPUT RECORD/PRINT LINE.
062100     WRITE MERGE-REPORT-LINE.
062200*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
062300     MOVE 'DIVIDEND RECORDS CREATED....' TO WS-MD-LABEL.
062400*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
062500     MOVE WS-DIVD-RECS-CREATED TO WS-MD-COUNT.
062600*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
062700     MOVE WS-MERGE-DETAIL-LINE TO MERGE-REPORT-LINE.
062800*    PRODUCES ONE OUTPUT RECORD/PRINT LINE.
062900     WRITE MERGE-REPORT-LINE.
063000*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
063100     MOVE 'DIVIDEND RECORDS UPDATED....' TO WS-MD-LABEL.
063200*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
063300     MOVE WS-DIVD-RECS-UPDATED TO WS-MD-COUNT.
063400*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
063500     MOVE WS-MERGE-DETAIL-LINE TO MERGE-REPORT-LINE.
063600*    PRODUCES ONE OUTPUT RECORD/PRINT LINE.
063700     WRITE MERGE-REPORT-LINE.
063800*    CLOSES THE LOGICAL FILE AT END OF RUN.
063900     CLOSE DIVIDEND-MERGE-REPORT.
064000 8000-EXIT.
064100*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
064200     EXIT.
064300
064400*-----------------------------------------------------------*
064500* 9000 - TERMINATION                                         *
064600*-----------------------------------------------------------*
064700 9000-TERMINATION.
064800*    JOB-LOG MESSAGE FOR THE OPERATOR/CONSOLE.
064900     DISPLAY 'DVMRG01 - DIVIDEND CALENDAR MERGE COMPLETE'.
065000 9000-EXIT.
065100*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
065200     EXIT.
