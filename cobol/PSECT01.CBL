000100******************************************************************
000200* PROGRAM      : PSECT01                                        *
000300* TITLE        : CUSTOMER PORTFOLIO SECTOR-RATIO / DIVIDEND      *
000400*              : ANALYSIS                                        *
000500* NARRATIVE    : READS A CUSTOMER'S HOLDING REQUEST (TICKER AND  *
000600*              : SHARE COUNT PER LINE), REJECTS BLANK-TICKER OR  *
000700*              : ZERO/NEGATIVE-SHARE LINES, AND FOR EACH VALID   *
000800*              : HOLDING LOOKS UP THE STOCK MASTER AND THE       *
000900*              : STOCK'S LATEST DIVIDEND (HIGHEST DECLARATION    *
001000*              : DATE ON FILE).  PRODUCES THE HOLDING-DIVIDEND   *
001100*              : REPORT (PER-HOLDING DIVIDEND, GRAND TOTAL) AND  *
001200*              : THE SECTOR-RATIO REPORT (PROPORTION OF HOLDINGS *
001300*              : PER SECTOR, WITH CONSTITUENT DETAIL).  A        *
001400*              : PORTFOLIO WITH NO VALID LINES PRODUCES AN ERROR *
001500*              : MESSAGE ON BOTH REPORTS AND NO ANALYSIS OUTPUT. *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.    PSECT01.
001900 AUTHOR.        M K FENWICK.
002000 INSTALLATION.  DST - MUTUAL FUND DIVIDEND SERVICES.
002100 DATE-WRITTEN.  03/21/1989.
002200 DATE-COMPILED.
002300 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002400
002500******************************************************************
002600* CHANGE LOG                                                     *
002700*-----------------------------------------------------------*----*
002800* DATE     BY    TICKET      DESCRIPTION                        *
002900* -------- ----- ----------- ---------------------------------- *
003000* 03/21/89 MKF   INITIAL     INITIAL RELEASE - SECTOR-RATIO AND  *INITIAL 
003100*                            HOLDING-DIVIDEND ANALYSIS.          *
003200* 08/02/90 MKF   CR-0201     ZERO-VALID-LINE PORTFOLIOS NOW      *CR-0201 
003300*                            PRODUCE AN ERROR LINE ON BOTH       *
003400*                            REPORTS INSTEAD OF ABENDING.        *
003500* 09/19/90 JWK   CR-0349     STOCK TABLE RAISED FROM 500 TO 2000 *CR-0349 
003600*                            ENTRIES TO MATCH DVMRG01.           *
003700* 11/02/93 RTA   CR-0481    STOCK MASTER IS NOW SEARCHED WITH    *CR-0481 
003800*                            SEARCH ALL (TICKER-SORTED TABLE)    *
003900*                            RATHER THAN A LINEAR SCAN.          *
004000* 06/14/96 MKF   CR-1042     LATEST-DIVIDEND LOOKUP NOW KEEPS    *CR-1042 
004100*                            THE HIGHEST DECLARATION DATE        *
004200*                            RATHER THAN THE FIRST MATCH - A     *
004300*                            STOCK COULD CARRY MORE THAN ONE     *
004400*                            DIVIDEND ROW ON THE HISTORY-STYLE   *
004500*                            FEEDS FROM THE PRIVATE-LABEL DESK.  *
004600* 06/30/98 DKO   Y2K-0042    YEAR-2000 REMEDIATION - RUN DATE ON *Y2K-0042
004700*                            BOTH REPORT HEADINGS IS NOW         *
004800*                            WINDOWED TO A 4-DIGIT CENTURY.      *
004900* 01/11/99 DKO   Y2K-0042    Y2K TEST CYCLE SIGNOFF.              Y2K-0042
005000* 08/25/03 MKF   CR-1187     SECTOR DETAIL LINES NOW PRINT UNDER *CR-1187 
005100*                            THEIR SECTOR RATHER THAN IN A       *
005200*                            SEPARATE TRAILING BLOCK.            *
005300* 04/06/11 MKF   CR-1559     HOLDING TABLE RAISED TO 5000 LINES  *CR-1559
005400*                            FOR THE LARGER INSTITUTIONAL BOOKS. *
005500* 09/14/15 RTA   CR-1688     SECTOR-RATIO DETAIL LINE NOW CARRIES*CR-1688
005600*                            SHARES AND TRADING VOLUME SO SECTOR *
005700*                            USERS DO NOT HAVE TO CROSS-REFERENCE*
005800*                            THE HOLDING-DIVIDEND REPORT.        *
005900******************************************************************
006000
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.  IBM-3090.
006400 OBJECT-COMPUTER.  IBM-3090.
006500*    UPSI-0 GIVES OPERATIONS A TEST-RUN SWITCH WITHOUT A
006600*    SEPARATE JCL DECK - SEE 1000-INITIALIZATION BELOW.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM
006900     UPSI-0 ON TEST-RUN-REQUESTED OFF PRODUCTION-RUN.
007000
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300*-----------------------------------------------------------*
007400* FIVE LOGICAL FILES, ALL LINE-SEQUENTIAL - STOCK-MASTER AND  *
007500* DIVIDEND-FILE ARE READ-ONLY REFERENCE DATA SHARED WITH      *
007600* DVMRG01 AND UPDIV01; PORTFOLIO-FILE IS THE ONE INPUT UNIQUE *
007700* TO THIS PROGRAM.  BOTH REPORTS ARE PRINT-CLASS OUTPUT ONLY. *
007800*-----------------------------------------------------------*
007900     SELECT STOCK-MASTER
008000         ASSIGN TO "STOCKMST"
008100         ORGANIZATION IS LINE SEQUENTIAL.
008200     SELECT DIVIDEND-FILE
008300         ASSIGN TO "DIVDFILE"
008400         ORGANIZATION IS LINE SEQUENTIAL.
008500     SELECT PORTFOLIO-FILE
008600         ASSIGN TO "PORTFILE"
008700         ORGANIZATION IS LINE SEQUENTIAL.
008800     SELECT SECTOR-RATIO-REPORT
008900         ASSIGN TO "SECTRPT"
009000         ORGANIZATION IS LINE SEQUENTIAL.
009100     SELECT HOLDING-DIVIDEND-REPORT
009200         ASSIGN TO "HOLDRPT"
009300         ORGANIZATION IS LINE SEQUENTIAL.
009400
009500 DATA DIVISION.
009600 FILE SECTION.
009700 FD  STOCK-MASTER
009800     LABEL RECORDS ARE STANDARD.
009900     COPY STKM.TIP01.CPY.
010000
010100 FD  DIVIDEND-FILE
010200     LABEL RECORDS ARE STANDARD.
010300     COPY DIVF.TIP01.CPY.
010400
010500 FD  PORTFOLIO-FILE
010600     LABEL RECORDS ARE STANDARD.
010700     COPY PORT.TIP03.CPY.
010800
010900 FD  SECTOR-RATIO-REPORT
011000     LABEL RECORDS ARE OMITTED
011100     RECORD CONTAINS 132 CHARACTERS.
011200 01  SECTOR-REPORT-LINE             PIC X(132).
011300
011400 FD  HOLDING-DIVIDEND-REPORT
011500     LABEL RECORDS ARE OMITTED
011600     RECORD CONTAINS 132 CHARACTERS.
011700 01  HOLDING-REPORT-LINE            PIC X(132).
011800
011900 WORKING-STORAGE SECTION.
012000
012100*-----------------------------------------------------------*
012200* SECTOR CODE / NAME LOOKUP TABLE                             *
012300*-----------------------------------------------------------*
012400 COPY SECT.TIP04.CPY.
012500
012600*-----------------------------------------------------------*
012700* STANDALONE COUNTERS AND SWITCHES                           *
012800*-----------------------------------------------------------*
012900*    FIVE RUNNING COUNTS AND A SECTOR-IDX WORK CELL - ALL
013000*    77-LEVEL, COMP, SO THEY SIT IN A REGISTER RATHER THAN
013100*    BEING RE-FETCHED FROM STORAGE ON EVERY ADD.
013200 77  WS-PORT-RECS-READ             PIC S9(7) COMP VALUE ZERO.
013300 77  WS-PORT-RECS-REJECTED         PIC S9(7) COMP VALUE ZERO.
013400 77  WS-VALID-HOLDING-COUNT        PIC S9(7) COMP VALUE ZERO.
013500 77  WS-STOCK-TABLE-COUNT          PIC S9(7) COMP VALUE ZERO.
013600 77  WS-DIVD-TABLE-COUNT           PIC S9(7) COMP VALUE ZERO.
013700 77  WS-SECTOR-IDX                 PIC S9(4) COMP VALUE ZERO.
013800 77  WS-SECTOR-INDEX-WORK          PIC 9(02) VALUE ZERO.
013900 77  WS-STOCK-EOF-SWITCH           PIC X(03) VALUE 'NO '.
014000     88  STOCK-AT-EOF                  VALUE 'YES'.
014100 77  WS-DIVD-EOF-SWITCH            PIC X(03) VALUE 'NO '.
014200     88  DIVIDEND-AT-EOF               VALUE 'YES'.
014300 77  WS-PORT-EOF-SWITCH            PIC X(03) VALUE 'NO '.
014400     88  PORT-AT-EOF                   VALUE 'YES'.
014500 77  WS-PORT-VALID-SWITCH          PIC X(03) VALUE 'NO '.
014600 77  WS-STOCK-FOUND-SWITCH         PIC X(03) VALUE 'NO '.
014700 77  WS-DIVD-FOUND-SWITCH          PIC X(03) VALUE 'NO '.
014800*    BEST-DECL-DATE/BEST-DIVD-AMOUNT ARE THE WORKING HIGH-WATER
014900*    MARK USED BY 3100/3150 WHILE SCANNING FOR A STOCK'S LATEST
015000*    DIVIDEND - RESET TO ZERO AT THE TOP OF EVERY 3100 CALL.
015100 77  WS-BEST-DECL-DATE             PIC 9(08) VALUE ZERO.
015200 77  WS-BEST-DIVD-AMOUNT           PIC S9(5)V9(4) VALUE ZERO.
015300 77  WS-GRAND-TOTAL-DIVIDEND       PIC S9(9)V9(4) VALUE ZERO.
015400
015500*-----------------------------------------------------------*
015600* RUN-DATE - WINDOWED TO FOUR DIGITS, SEE Y2K-0042 ABOVE     *
015700*-----------------------------------------------------------*
015800 01  WS-RUN-DATE-RAW                   PIC 9(06).
015900 01  WS-RUN-DATE-GROUPS REDEFINES WS-RUN-DATE-RAW.
016000     05  WS-RUN-DATE-YY                PIC 9(02).
016100     05  WS-RUN-DATE-MM                PIC 9(02).
016200     05  WS-RUN-DATE-DD                PIC 9(02).
016300 01  WS-RUN-CENTURY                    PIC 9(02) VALUE ZERO.
016400 01  WS-RUN-YEAR-4                     PIC 9(04) VALUE ZERO.
016500
016600*-----------------------------------------------------------*
016700* IN-MEMORY STOCK MASTER TABLE - TICKER-SORTED, SEARCH ALL   *
016800*-----------------------------------------------------------*
016900 01  WS-STOCK-TABLE-AREA.
017000     05  WS-STOCK-ENTRY OCCURS 2000 TIMES
017100             ASCENDING KEY IS WS-STK-TICKER-SYMBOL
017200             INDEXED BY WS-STOCK-IDX.
017300         10  WS-STK-TICKER-SYMBOL      PIC X(10).
017400         10  WS-STK-STOCK-ID           PIC X(08).
017500         10  WS-STK-COMPANY-NAME       PIC X(40).
017600         10  WS-STK-SECTOR-CODE        PIC X(02).
017700         10  WS-STK-EXCHANGE-NAME      PIC X(10).
017800         10  WS-STK-INDUSTRY-DESC      PIC X(30).
017900         10  WS-STK-PRICE-PER-SHARE    PIC S9(7)V9(4).
018000         10  WS-STK-TRADING-VOLUME     PIC S9(11).
018100*-----------------------------------------------------------*
018200* ALTERNATE SECTOR/TICKER KEY VIEW OF THE STOCK TABLE - SAME *
018300* IDEA AS STK-SORT-KEY-AREA ON STKM.TIP01, HELD IN RESERVE   *
018400* FOR A SECTOR-SEQUENCED PASS IF ONE IS EVER NEEDED HERE.    *
018500*-----------------------------------------------------------*
018600 01  WS-STOCK-SORT-VIEW REDEFINES WS-STOCK-TABLE-AREA.
018700     05  WS-STOCK-SORT-ENTRY OCCURS 2000 TIMES
018800                             INDEXED BY WS-STOCK-SORT-IDX.
018900         10  WS-SORT-TICKER            PIC X(10).
019000         10  WS-SORT-STOCK-ID          PIC X(08).
019100         10  WS-SORT-COMPANY-NAME      PIC X(40).
019200         10  WS-SORT-SECTOR-CODE       PIC X(02).
019300         10  FILLER                    PIC X(51).
019400
019500*-----------------------------------------------------------*
019600* IN-MEMORY DIVIDEND TABLE - LINEAR SCAN PER HOLDING         *
019700*-----------------------------------------------------------*
019800 01  WS-DIVIDEND-TABLE-AREA.
019900     05  WS-DIVD-ENTRY OCCURS 2000 TIMES
020000                       INDEXED BY WS-DIVD-IDX.
020100         10  WS-DIVD-STOCK-ID          PIC X(08).
020200         10  WS-DIVD-AMOUNT            PIC S9(5)V9(4).
020300         10  WS-DIVD-DECL-DATE         PIC 9(08).
020400         10  FILLER                    PIC X(01).
020500
020600*-----------------------------------------------------------*
020700* SECTOR HOLDING COUNTS, SUBSCRIPTED BY SECTOR NUMBER        *
020800*-----------------------------------------------------------*
020900 01  WS-SECTOR-COUNT-TABLE.
021000     05  WS-SECT-COUNT OCCURS 12 TIMES PIC S9(7) COMP.
021100 01  WS-SECT-RATIO                     PIC 9V9(4) VALUE ZERO.
021200 01  WS-SECT-NAME-CURR                 PIC X(22) VALUE SPACES.
021300
021400*-----------------------------------------------------------*
021500* VALID-HOLDING TABLE - BUILT ON THE PORTFOLIO PASS, USED    *
021600* AGAIN TO GROUP CONSTITUENTS UNDER EACH SECTOR              *
021700*-----------------------------------------------------------*
021800 01  WS-HOLDING-TABLE-AREA.
021900*    THIS ENTRY CARRIES EVERYTHING BOTH REPORTS NEED PER
022000*    HOLDING SO NEITHER 4000 NOR 5000 EVER HAS TO GO BACK TO
022100*    STOCK-MASTER OR DIVIDEND-FILE ONCE THE TABLE IS BUILT.
022200     05  WS-HOLD-ENTRY OCCURS 5000 TIMES
022300                       INDEXED BY WS-HOLD-IDX.
022400         10  WS-HOLD-TICKER            PIC X(10).
022500         10  WS-HOLD-COMPANY-NAME      PIC X(40).
022600         10  WS-HOLD-SECTOR-INDEX      PIC 9(02).
022700         10  WS-HOLD-EXCHANGE-NAME     PIC X(10).
022800         10  WS-HOLD-INDUSTRY-DESC     PIC X(30).
022900         10  WS-HOLD-PRICE-PER-SHARE   PIC S9(7)V9(4).
023000         10  WS-HOLD-TRADING-VOLUME    PIC S9(11).
023100         10  WS-HOLD-SHARES            PIC 9(07).
023200         10  WS-HOLD-DIV-PER-SHARE     PIC S9(5)V9(4).
023300         10  WS-HOLD-TOTAL-DIVIDEND    PIC S9(9)V9(4).
023400         10  WS-HOLD-NO-DIVIDEND-FLAG  PIC X(03).
023500         10  FILLER                    PIC X(01).
023600*-----------------------------------------------------------*
023700* WHOLE-ENTRY BLOCK VIEW OF THE HOLDING TABLE - SAME REASON  *
023800* AS THE BLOCK VIEW ON THE DIVIDEND MERGE, KEPT ON HAND FOR  *
023900* A STRAIGHT RECORD-FOR-RECORD SPOOL DUMP IF AUDIT ASKS.     *
024000*-----------------------------------------------------------*
024100 01  WS-HOLDING-BLOCK REDEFINES WS-HOLDING-TABLE-AREA.
024200     05  WS-HOLD-BLOCK OCCURS 5000 TIMES PIC X(147).
024300
024400*-----------------------------------------------------------*
024500* SECTOR-RATIO REPORT LINES                                  *
024600*-----------------------------------------------------------*
024700*    132-BYTE PRINT LINE, SAME WIDTH AS EVERY OTHER LINE ON
024800*    BOTH REPORTS - TRAILING FILLER PADS EACH LAYOUT OUT TO
024900*    THE FULL RECORD LENGTH SO A SHORT MOVE NEVER LEAVES
025000*    GARBAGE FROM A PRIOR WRITE ON THE RIGHT OF THE LINE.
025100 01  WS-SECT-HEADING-1.
025200     05  FILLER                        PIC X(35)
025300             VALUE 'PSECT01 - PORTFOLIO SECTOR-RATIO  '.
025400     05  FILLER                        PIC X(16)
025500             VALUE 'ANALYSIS REPORT'.
025600     05  FILLER                        PIC X(05) VALUE 'RUN:'.
025700     05  WS-SH-RUN-MM                  PIC 99.
025800     05  FILLER                        PIC X(01) VALUE '/'.
025900     05  WS-SH-RUN-DD                  PIC 99.
026000     05  FILLER                        PIC X(01) VALUE '/'.
026100     05  WS-SH-RUN-YYYY                PIC 9(04).
026200     05  FILLER                        PIC X(56) VALUE SPACES.
026300
026400*    RATIO PRINTS AS A SINGLE DIGIT AND FOUR DECIMALS (0.0000
026500*    TO 1.0000) - FOUR PLACES WAS JUDGED PLENTY FOR A BOOK-
026600*    LEVEL PROPORTION, SEE 4100-COMPUTE-SECTOR-RATIO.
026700 01  WS-SECT-SECTOR-LINE.
026800     05  FILLER                        PIC X(10) VALUE 'SECTOR - '.
026900     05  WS-SL-SECTOR-NAME             PIC X(22).
027000     05  FILLER                        PIC X(10) VALUE SPACES.
027100     05  FILLER                        PIC X(07) VALUE 'RATIO:'.
027200     05  WS-SL-RATIO                   PIC 9.9999.
027300     05  FILLER                        PIC X(76) VALUE SPACES.
027400
027500 01  WS-SECT-DETAIL-LINE.
027600     05  FILLER                        PIC X(05) VALUE SPACES.
027700     05  WS-SD-TICKER                  PIC X(10).
027800     05  FILLER                        PIC X(01) VALUE SPACES.
027900     05  WS-SD-COMPANY-NAME            PIC X(40).
028000     05  WS-SD-EXCHANGE-NAME           PIC X(10).
028100     05  WS-SD-INDUSTRY-DESC           PIC X(30).
028200     05  WS-SD-PRICE                   PIC ZZZ,ZZ9.9999.
028300*--------------------------------------------------------------*
028400* SHARES AND VOLUME ADDED TO THE DETAIL LINE 09/14/15 (CR-1688)*
028500* - SECTOR ANALYSIS USERS WANTED THE SAME SHARE COUNT THAT     *
028600* ALREADY PRINTS ON THE HOLDING-DIVIDEND REPORT, PLUS THE      *
028700* MASTER'S TRADING VOLUME, WITHOUT HAVING TO CROSS-REFERENCE   *
028800* THE OTHER REPORT BY TICKER.                                  *
028900*--------------------------------------------------------------*
029000     05  WS-SD-SHARES                  PIC Z,ZZZ,ZZ9.
029100     05  FILLER                        PIC X(01) VALUE SPACES.
029200     05  WS-SD-VOLUME                  PIC ZZ,ZZZ,ZZZ,ZZ9.
029300
029400*    PRINTED ONCE AT THE BOTTOM OF THE SECTOR REPORT - TOTAL
029500*    MATCHES WS-VALID-HOLDING-COUNT, NOT THE PORTFOLIO LINE
029600*    COUNT, SO A REJECTED LINE NEVER INFLATES IT.
029700 01  WS-SECT-TOTAL-LINE.
029800     05  FILLER                        PIC X(30)
029900             VALUE 'TOTAL VALID HOLDINGS........'.
030000     05  WS-ST-TOTAL-COUNT             PIC ZZZ,ZZ9.
030100     05  FILLER                        PIC X(95) VALUE SPACES.
030200
030300*    ONE MESSAGE, REUSED ON BOTH REPORTS BY 6000-WRITE-ERROR-
030400*    REPORT - THE WORDING DOES NOT NAME THE PORTFOLIO SINCE
030500*    ONE RUN ONLY EVER COVERS ONE CUSTOMER'S BOOK.
030600 01  WS-SECT-ERROR-LINE.
030700     05  FILLER                        PIC X(60)
030800         VALUE 'PSECT01 - NO VALID PORTFOLIO LINES - NO ANALYSIS '.
030900     05  FILLER                        PIC X(09) VALUE 'PRODUCED.'.
031000     05  FILLER                        PIC X(63) VALUE SPACES.
031100
031200*-----------------------------------------------------------*
031300* HOLDING-DIVIDEND REPORT LINES                              *
031400*-----------------------------------------------------------*
031500 01  WS-HOLD-HEADING-1.
031600     05  FILLER                        PIC X(35)
031700             VALUE 'PSECT01 - HOLDING-DIVIDEND REPORT '.
031800     05  FILLER                        PIC X(05) VALUE 'RUN:'.
031900     05  WS-HH-RUN-MM                  PIC 99.
032000     05  FILLER                        PIC X(01) VALUE '/'.
032100     05  WS-HH-RUN-DD                  PIC 99.
032200     05  FILLER                        PIC X(01) VALUE '/'.
032300     05  WS-HH-RUN-YYYY                PIC 9(04).
032400     05  FILLER                        PIC X(77) VALUE SPACES.
032500
032600*    TRAILING SIGN ON DIV-PER-SHARE AND TOTAL-DIVIDEND (THE
032700*    "-" AT THE END OF THE PICTURE) ONLY EVER PRINTS ON A
032800*    NEGATIVE AMOUNT - NONE IS EXPECTED IN PRACTICE, BUT THE
032900*    EDIT MATCHES THE SIGNED S9 FIELDS BEHIND IT.
033000 01  WS-HOLD-DETAIL-LINE.
033100     05  WS-HD-TICKER                  PIC X(10).
033200     05  FILLER                        PIC X(02) VALUE SPACES.
033300     05  WS-HD-SHARES                  PIC ZZZ,ZZ9.
033400     05  FILLER                        PIC X(02) VALUE SPACES.
033500     05  WS-HD-DIV-PER-SHARE           PIC Z,ZZZ.9999-.
033600     05  FILLER                        PIC X(02) VALUE SPACES.
033700     05  WS-HD-TOTAL-DIVIDEND          PIC ZZZ,ZZZ.9999-.
033800     05  FILLER                        PIC X(02) VALUE SPACES.
033900     05  WS-HD-NO-DIV-TEXT             PIC X(10).
034000     05  FILLER                        PIC X(85) VALUE SPACES.
034100
034200*    GRAND TOTAL IS THE SUM OF EVERY HOLDING'S TOTAL DIVIDEND
034300*    (SEE WS-GRAND-TOTAL-DIVIDEND, ACCUMULATED IN 3100) -
034400*    PRINTED ONCE AT THE FOOT OF THE HOLDING-DIVIDEND REPORT.
034500 01  WS-HOLD-TOTAL-LINE.
034600     05  FILLER                        PIC X(30)
034700             VALUE 'GRAND TOTAL DIVIDEND........'.
034800     05  WS-HT-GRAND-TOTAL             PIC ZZZ,ZZZ,ZZ9.9999-.
034900     05  FILLER                        PIC X(87) VALUE SPACES.
035000
035100 PROCEDURE DIVISION.
035200
035300 0000-PSECT01-MAIN.
035400*    LOAD THE TWO REFERENCE TABLES AND PRIME THE FIRST READ.
035500*    STANDARD PERFORM-THRU EXIT - NO LOGIC, JUST A RANGE MARKER.
035600     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
035700*    ONE PASS OF THE PORTFOLIO FILE PER CUSTOMER RUN - THERE IS
035800*    NO SORT STEP, THE INPUT IS ALREADY ONE LINE PER HOLDING.
035900     PERFORM 2000-PROCESS-PORTFOLIO-RECORD THRU 2000-EXIT
036000         UNTIL PORT-AT-EOF.
036100*    CLOSES THE LOGICAL FILE AT END OF RUN.
036200     CLOSE PORTFOLIO-FILE.
036300*    A PORTFOLIO WITH ZERO VALID LINES (CR-0201, 08/02/90) GETS
036400*    AN ERROR LINE ON BOTH REPORTS INSTEAD OF EMPTY, CONFUSING
036500*    OUTPUT - THE ANALYSIS PARAGRAPHS ASSUME AT LEAST ONE VALID
036600*    HOLDING AND WOULD DIVIDE BY ZERO COMPUTING A SECTOR RATIO.
036700     IF WS-VALID-HOLDING-COUNT = 0
036800*    INVOKES THE NAMED PARAGRAPH RANGE PER HOUSE PERFORM-THRU STYLE.
036900         PERFORM 6000-WRITE-ERROR-REPORT THRU 6000-EXIT
037000*    ALTERNATE PATH WHEN THE CONDITION ABOVE IS NOT MET.
037100     ELSE
037200*    INVOKES THE NAMED PARAGRAPH RANGE PER HOUSE PERFORM-THRU STYLE.
037300         PERFORM 5000-WRITE-HOLDING-REPORT THRU 5000-EXIT
037400*    INVOKES THE NAMED PARAGRAPH RANGE PER HOUSE PERFORM-THRU STYLE.
037500         PERFORM 4000-BUILD-SECTOR-LINES THRU 4000-EXIT
037600*    CLOSES THE CONDITIONAL OPENED ABOVE.
037700     END-IF.
037800*    STANDARD PERFORM-THRU EXIT - NO LOGIC, JUST A RANGE MARKER.
037900     PERFORM 9000-TERMINATION THRU 9000-EXIT.
038000*    ENDS THE RUN AND RETURNS CONTROL TO THE OPERATING SYSTEM.
038100     STOP RUN.
038200
038300*-----------------------------------------------------------*
038400* 1000 - INITIALIZATION - LOAD STOCK TABLE, DIVIDEND TABLE,  *
038500*        PRIME THE PORTFOLIO READ                            *
038600*-----------------------------------------------------------*
038700 1000-INITIALIZATION.
038800*    CLEAR THE RUN COUNTERS AND THE TWELVE SECTOR BUCKETS (11
038900*    ASSIGNED SECTOR CODES PLUS THE BUCKET-12 "ETC" CATCH-ALL).
039000     MOVE ZEROS TO WS-PORT-RECS-READ
039100                   WS-PORT-RECS-REJECTED
039200                   WS-VALID-HOLDING-COUNT
039300                   WS-STOCK-TABLE-COUNT
039400                   WS-DIVD-TABLE-COUNT
039500                   WS-GRAND-TOTAL-DIVIDEND.
039600*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
039700     MOVE ZEROS TO WS-SECT-COUNT (1) WS-SECT-COUNT (2)
039800                   WS-SECT-COUNT (3) WS-SECT-COUNT (4)
039900                   WS-SECT-COUNT (5) WS-SECT-COUNT (6)
040000                   WS-SECT-COUNT (7) WS-SECT-COUNT (8)
040100                   WS-SECT-COUNT (9) WS-SECT-COUNT (10)
040200                   WS-SECT-COUNT (11) WS-SECT-COUNT (12).
040300*    THREE EOF SWITCHES, ONE PER SEQUENTIAL FILE IN THE RUN -
040400*    STOCK-MASTER AND DIVIDEND-FILE ARE FULLY CONSUMED DURING
040500*    INITIALIZATION, PORTFOLIO-FILE DRIVES THE MAIN PROCESSING LOOP.
040600     MOVE 'NO '  TO WS-STOCK-EOF-SWITCH
040700                    WS-DIVD-EOF-SWITCH
040800                    WS-PORT-EOF-SWITCH.
040900*    UPSI-0 LETS OPERATIONS RUN A SMALL TEST DECK AND GET A FLAGGED
041000*    DISPLAY WITHOUT HAVING TO SWAP IN A DIFFERENT JCL DECK.
041100     IF TEST-RUN-REQUESTED
041200*    JOB-LOG MESSAGE FOR THE OPERATOR/CONSOLE.
041300         DISPLAY 'PSECT01 - UPSI-0 ON - TEST RUN REQUESTED'
041400*    CLOSES THE CONDITIONAL OPENED ABOVE.
041500     END-IF.
041600     ACCEPT WS-RUN-DATE-RAW FROM DATE.
041700*    STANDARD PERFORM-THRU EXIT - NO LOGIC, JUST A RANGE MARKER.
041800     PERFORM 1050-DERIVE-RUN-CENTURY THRU 1050-EXIT.
041900*    STOCK-MASTER AND DIVIDEND-FILE ARE BOTH READ ENTIRELY INTO
042000*    TABLES BEFORE THE FIRST PORTFOLIO LINE IS EDITED - NEITHER
042100*    FILE IS KEYED, AND A SEQUENTIAL RE-READ PER PORTFOLIO LINE
042200*    WOULD BE FAR TOO SLOW FOR A BOOK OF SEVERAL THOUSAND LINES.
042300     OPEN INPUT STOCK-MASTER.
042400*    INVOKES THE NAMED PARAGRAPH RANGE PER HOUSE PERFORM-THRU STYLE.
042500     PERFORM 1200-LOAD-STOCK-TABLE THRU 1200-EXIT
042600         UNTIL STOCK-AT-EOF.
042700*    CLOSES THE LOGICAL FILE AT END OF RUN.
042800     CLOSE STOCK-MASTER.
042900*    OPENS THE LOGICAL FILE FOR THIS RUN.
043000     OPEN INPUT DIVIDEND-FILE.
043100*    INVOKES THE NAMED PARAGRAPH RANGE PER HOUSE PERFORM-THRU STYLE.
043200     PERFORM 1300-LOAD-DIVIDEND-TABLE THRU 1300-EXIT
043300         UNTIL DIVIDEND-AT-EOF.
043400*    CLOSES THE LOGICAL FILE AT END OF RUN.
043500     CLOSE DIVIDEND-FILE.
043600*    OPENS THE LOGICAL FILE FOR THIS RUN.
043700     OPEN INPUT PORTFOLIO-FILE.
043800*    STANDARD PERFORM-THRU EXIT - NO LOGIC, JUST A RANGE MARKER.
043900     PERFORM 1900-READ-PORTFOLIO-RECORD THRU 1900-EXIT.
044000 1000-EXIT.
044100*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
044200     EXIT.
044300
044400*--------------------------------------------------------------*
044500* 1050 - WINDOW THE 2-DIGIT ACCEPT-FROM-DATE YEAR INTO A 4-DIGIT*
044600* CENTURY FOR THE REPORT HEADINGS.  ADDED 06/30/98 (Y2K-0042) -  *
044700* BEFORE THIS, THE HEADING CARRIED THE RAW 2-DIGIT YEAR AND A   *
044800* 2003 RUN WOULD HAVE PRINTED "03" WITH NO CENTURY TO TELL IT   *
044900* APART FROM 1903.  PICK-YEAR 50 IS THE SAME WINDOW DVMRG01 AND *
045000* UPDIV01 USE SO ALL THREE PROGRAMS AGREE ON WHICH CENTURY A    *
045100* 2-DIGIT YEAR BELONGS TO.                                      *
045200*--------------------------------------------------------------*
045300 1050-DERIVE-RUN-CENTURY.
045400*    CONDITION GUARDS THE LOGIC THAT FOLLOWS.
045500     IF WS-RUN-DATE-YY < 50
045600*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
045700         MOVE 20 TO WS-RUN-CENTURY
045800*    ALTERNATE PATH WHEN THE CONDITION ABOVE IS NOT MET.
045900     ELSE
046000*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
046100         MOVE 19 TO WS-RUN-CENTURY
046200*    CLOSES THE CONDITIONAL OPENED ABOVE.
046300     END-IF.
046400*    ARITHMETIC DONE HERE RATHER THAN WITH ADD/SUBTRACT VERBS.
046500     COMPUTE WS-RUN-YEAR-4 = (WS-RUN-CENTURY * 100) +
046600                              WS-RUN-DATE-YY.
046700 1050-EXIT.
046800*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
046900     EXIT.
047000
047100*--------------------------------------------------------------*
047200* 1200 - STOCK-MASTER IS IN ASCENDING TICKER-SYMBOL ORDER ON    *
047300* DISK, SO LOADING IT STRAIGHT THROUGH LEAVES THE IN-MEMORY     *
047400* TABLE TICKER-SORTED TOO, WHICH IS WHAT LETS 3000 USE SEARCH   *
047500* ALL INSTEAD OF A LINEAR SCAN (CR-0481).  TABLE SIZE WAS       *
047600* RAISED FROM 500 TO 2000 ENTRIES 09/19/90 (CR-0349) TO MATCH   *
047700* THE BOOK DVMRG01 CAN MERGE.                                   *
047800*--------------------------------------------------------------*
047900 1200-LOAD-STOCK-TABLE.
048000*    READS THE NEXT RECORD - AT END SETS THE EOF SWITCH BELOW.
048100     READ STOCK-MASTER
048200         AT END
048300*    POSITIONS THE INDEX/SWITCH FOR THE NEXT STEP.
048400             SET STOCK-AT-EOF TO TRUE
048500*    STANDARD PERFORM-THRU EXIT - NO LOGIC, JUST A RANGE MARKER.
048600             GO TO 1200-EXIT.
048700*    GO TO THE PARAGRAPH'S OWN EXIT, NOT OUT OF THE PERFORM RANGE -
048800*    KEEPS THE EOF SHORT-CIRCUIT CONFINED TO THIS ONE PARAGRAPH.
048900*    TABLE SUBSCRIPTED BY WS-STOCK-IDX, NOT BY STOCK-ID, SO THE
049000*    SEARCH ALL IN 3000 CAN BINARY-CHOP ON TICKER-SYMBOL.
049100     ADD 1 TO WS-STOCK-TABLE-COUNT.
049200*    POSITIONS THE INDEX/SWITCH FOR THE NEXT STEP.
049300     SET WS-STOCK-IDX TO WS-STOCK-TABLE-COUNT.
049400*    EIGHT FIELDS CARRIED STRAIGHT ACROSS FROM THE MASTER RECORD -
049500*    NO EDITING OR DEFAULTING DONE HERE, STOCK-MASTER IS ASSUMED
049600*    CLEAN BY THE TIME IT REACHES THIS READ-ONLY ANALYSIS RUN.
049700     MOVE STK-TICKER-SYMBOL   TO WS-STK-TICKER-SYMBOL (WS-STOCK-IDX).
049800*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
049900     MOVE STK-STOCK-ID        TO WS-STK-STOCK-ID (WS-STOCK-IDX).
050000*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
050100     MOVE STK-COMPANY-NAME    TO WS-STK-COMPANY-NAME (WS-STOCK-IDX).
050200*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
050300     MOVE STK-SECTOR-CODE     TO WS-STK-SECTOR-CODE (WS-STOCK-IDX).
050400*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
050500     MOVE STK-EXCHANGE-NAME   TO WS-STK-EXCHANGE-NAME (WS-STOCK-IDX).
050600*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
050700     MOVE STK-INDUSTRY-DESC   TO WS-STK-INDUSTRY-DESC (WS-STOCK-IDX).
050800*    PRICE AND VOLUME ARE THE TWO FIELDS A HOLDING CARRIES ONLY BY
050900*    REFERENCE TO THE MASTER - NEITHER IS EVER KEYED BY A CUSTOMER.
051000     MOVE STK-PRICE-PER-SHARE TO WS-STK-PRICE-PER-SHARE (WS-STOCK-IDX).
051100*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
051200     MOVE STK-TRADING-VOLUME  TO WS-STK-TRADING-VOLUME (WS-STOCK-IDX).
051300 1200-EXIT.
051400*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
051500     EXIT.
051600
051700*--------------------------------------------------------------*
051800* 1300 - DIVIDEND-FILE IS IN STOCK-ID ORDER, NOT DECLARATION-   *
051900* DATE ORDER, SO THE TABLE IS LOADED AS-IS AND 3100/3150 BELOW  *
052000* LINEAR-SCAN IT TO FIND EACH STOCK'S LATEST ROW.  STOCK-ID,    *
052100* NOT TICKER, IS THE JOIN KEY HERE BECAUSE THAT IS HOW DVMRG01  *
052200* WRITES DIVF.TIP01.                                            *
052300*--------------------------------------------------------------*
052400 1300-LOAD-DIVIDEND-TABLE.
052500*    READS THE NEXT RECORD - AT END SETS THE EOF SWITCH BELOW.
052600     READ DIVIDEND-FILE
052700         AT END
052800*    POSITIONS THE INDEX/SWITCH FOR THE NEXT STEP.
052900             SET DIVIDEND-AT-EOF TO TRUE
053000*    STANDARD PERFORM-THRU EXIT - NO LOGIC, JUST A RANGE MARKER.
053100             GO TO 1300-EXIT.
053200*    SAME EOF PATTERN AS 1200 ABOVE - SHORT-CIRCUIT TO THIS
053300*    PARAGRAPH'S OWN EXIT RATHER THAN FALLING THROUGH THE MOVES.
053400*    NO EDITING DONE HERE - A ROW WITH A BAD DECLARATION DATE OR
053500*    AMOUNT IS STILL CARRIED; DVMRG01 IS WHERE DIVF.TIP01 GETS
053600*    CLEANED, NOT THIS READ-ONLY ANALYSIS RUN.
053700     ADD 1 TO WS-DIVD-TABLE-COUNT.
053800*    POSITIONS THE INDEX/SWITCH FOR THE NEXT STEP.
053900     SET WS-DIVD-IDX TO WS-DIVD-TABLE-COUNT.
054000*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
054100     MOVE DIV-STOCK-ID         TO WS-DIVD-STOCK-ID (WS-DIVD-IDX).
054200*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
054300     MOVE DIV-AMOUNT-PER-SHARE TO WS-DIVD-AMOUNT (WS-DIVD-IDX).
054400*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
054500     MOVE DVN-DECLARATION-DATE TO WS-DIVD-DECL-DATE (WS-DIVD-IDX).
054600 1300-EXIT.
054700*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
054800     EXIT.
054900
055000*    SIMPLE SEQUENTIAL READ - PORTFOLIO-FILE CARRIES NO CONTROL
055100*    GROUPING, ONE TICKER/SHARES LINE PER CUSTOMER HOLDING.
055200 1900-READ-PORTFOLIO-RECORD.
055300*    READS THE NEXT RECORD - AT END SETS THE EOF SWITCH BELOW.
055400     READ PORTFOLIO-FILE
055500         AT END
055600*    POSITIONS THE INDEX/SWITCH FOR THE NEXT STEP.
055700             SET PORT-AT-EOF TO TRUE
055800*    JUMPS WITHIN THE PARAGRAPH RANGE TO SKIP THE REMAINING STEPS.
055900             GO TO 1900-EXIT.
056000*    NOTE THIS READ IS SHARED BY BOTH THE PRIMING CALL IN 1000
056100*    AND THE LOOP-DRIVING CALL AT THE BOTTOM OF 2000.
056200*    COUNT INCLUDES BOTH VALID AND REJECTED LINES - THE REJECT
056300*    COUNT IS KEPT SEPARATELY IN 2000 SO THE TWO ALWAYS RECONCILE.
056400     ADD 1 TO WS-PORT-RECS-READ.
056500 1900-EXIT.
056600*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
056700     EXIT.
056800
056900*-----------------------------------------------------------*
057000* 2000 - VALIDATE AND PROCESS ONE PORTFOLIO LINE             *
057100*-----------------------------------------------------------*
057200*    REJECTED LINES ARE COUNTED BUT NOT LISTED ANYWHERE - THE
057300*    CUSTOMER SERVICE DESK WORKS STRAIGHT FROM THE INPUT DECK
057400*    WHEN A COUNT MISMATCH IS QUERIED.
057500 2000-PROCESS-PORTFOLIO-RECORD.
057600*    STANDARD PERFORM-THRU EXIT - NO LOGIC, JUST A RANGE MARKER.
057700     PERFORM 2100-VALIDATE-PORTFOLIO-RECORD THRU 2100-EXIT.
057800*    CONDITION GUARDS THE LOGIC THAT FOLLOWS.
057900     IF WS-PORT-VALID-SWITCH = 'YES'
058000*    INVOKES THE NAMED PARAGRAPH RANGE PER HOUSE PERFORM-THRU STYLE.
058100         PERFORM 3000-EDIT-PORTFOLIO-RECORD THRU 3000-EXIT
058200*    ALTERNATE PATH WHEN THE CONDITION ABOVE IS NOT MET.
058300     ELSE
058400*    ACCUMULATES INTO THE RUNNING COUNTER/TOTAL BELOW.
058500         ADD 1 TO WS-PORT-RECS-REJECTED
058600*    CLOSES THE CONDITIONAL OPENED ABOVE.
058700     END-IF.
058800*    INVOKES THE NAMED PARAGRAPH RANGE PER HOUSE PERFORM-THRU STYLE.
058900     PERFORM 1900-READ-PORTFOLIO-RECORD THRU 1900-EXIT.
059000*    STANDARD PERFORM-THRU EXIT - NO LOGIC, JUST A RANGE MARKER.
059100 2000-EXIT.
059200*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
059300     EXIT.
059400
059500*--------------------------------------------------------------*
059600* 2100 - A LINE IS INVALID IF THE TICKER IS BLANK OR THE SHARE  *
059700* COUNT IS LESS THAN ONE - THESE ARE THE ONLY TWO EDITS ASKED  *
059800* FOR; WHETHER THE TICKER ACTUALLY EXISTS ON STOCK-MASTER IS   *
059900* CHECKED SEPARATELY IN 3000, AFTER THIS SWITCH COMES BACK YES.*
060000*--------------------------------------------------------------*
060100 2100-VALIDATE-PORTFOLIO-RECORD.
060200*    SWITCH STARTS YES AND IS KNOCKED DOWN TO NO BY EITHER EDIT -
060300*    BOTH EDITS CAN FIRE ON THE SAME LINE, THE SWITCH JUST LATCHES.
060400     MOVE 'YES' TO WS-PORT-VALID-SWITCH.
060500*    CONDITION GUARDS THE LOGIC THAT FOLLOWS.
060600     IF PORT-TICKER-SYMBOL = SPACES
060700*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
060800         MOVE 'NO ' TO WS-PORT-VALID-SWITCH
060900*    CLOSES THE CONDITIONAL OPENED ABOVE.
061000     END-IF.
061100*    CONDITION GUARDS THE LOGIC THAT FOLLOWS.
061200     IF PORT-SHARES-HELD < 1
061300*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
061400         MOVE 'NO ' TO WS-PORT-VALID-SWITCH
061500*    CLOSES THE CONDITIONAL OPENED ABOVE.
061600     END-IF.
061700 2100-EXIT.
061800*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
061900     EXIT.
062000
062100*-----------------------------------------------------------*
062200* 3000 - LOOK UP THE STOCK, RECORD THE HOLDING, TALLY ITS    *
062300*        SECTOR, AND ATTACH ITS LATEST DIVIDEND               *
062400*-----------------------------------------------------------*
062500 3000-EDIT-PORTFOLIO-RECORD.
062600*--------------------------------------------------------------*
062700* FIRST JOB IS TO PROVE THE TICKER ON THIS PORTFOLIO LINE IS   *
062800* ON FILE.  STOCK-MASTER WAS LOADED IN TICKER ORDER SPECIFICALLY*
062900* SO WE CAN USE SEARCH ALL HERE INSTEAD OF A LINEAR SCAN - WITH*
063000* 2000 STOCKS AND UP TO 5000 HOLDING LINES A LINEAR LOOKUP WAS *
063100* COSTING REAL CPU TIME ON THE 11/02/93 PASS (SEE CR-0481).    *
063200*--------------------------------------------------------------*
063300     MOVE 'NO ' TO WS-STOCK-FOUND-SWITCH.
063400*    POSITIONS THE INDEX/SWITCH FOR THE NEXT STEP.
063500     SET WS-STOCK-IDX TO 1.
063600*    TABLE LOOKUP AGAINST THE IN-STORAGE ARRAY LOADED AT 1000.
063700     SEARCH ALL WS-STOCK-ENTRY
063800         AT END
063900*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
064000             MOVE 'NO ' TO WS-STOCK-FOUND-SWITCH
064100         WHEN WS-STK-TICKER-SYMBOL (WS-STOCK-IDX) =
064200                                      PORT-TICKER-SYMBOL
064300*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
064400             MOVE 'YES' TO WS-STOCK-FOUND-SWITCH
064500     END-SEARCH.
064600*--------------------------------------------------------------*
064700* TICKER NOT ON STOCK-MASTER - TREAT THE SAME AS A BLANK-TICKER*
064800* OR ZERO-SHARES LINE.  COUNTED AS REJECTED, NOT FATAL TO THE  *
064900* RUN - THE CUSTOMER MAY STILL HOLD SOMETHING WE CAN PRICE.    *
065000*--------------------------------------------------------------*
065100     IF WS-STOCK-FOUND-SWITCH = 'NO '
065200*    ACCUMULATES INTO THE RUNNING COUNTER/TOTAL BELOW.
065300         ADD 1 TO WS-PORT-RECS-REJECTED
065400*    JUMPS WITHIN THE PARAGRAPH RANGE TO SKIP THE REMAINING STEPS.
065500         GO TO 3000-EXIT
065600*    SHORT-CIRCUITS THE REST OF 3000 - NONE OF THE HOLDING-TABLE
065700*    OR SECTOR-TALLY LOGIC BELOW APPLIES TO A TICKER WE COULD
065800*    NOT PRICE.
065900     END-IF.
066000*--------------------------------------------------------------*
066100* VALID LINE - CLAIM THE NEXT SLOT IN THE HOLDING TABLE AND    *
066200* COPY THE STOCK-MASTER DESCRIPTIVE FIELDS ACROSS.  PRICE,     *
066300* VOLUME AND SHARES ARE CARRIED HERE TOO SINCE 09/14/15 (CR-   *
066400* 1688) PUT SHARES AND VOLUME ON THE SECTOR-RATIO DETAIL LINE  *
066500* ALONGSIDE THE HOLDING-DIVIDEND REPORT'S OWN USE OF SHARES.   *
066600*--------------------------------------------------------------*
066700*    WS-HOLD-IDX IS SET FROM THE RUNNING COUNT, NOT FROM
066800*    WS-PORT-RECS-READ, BECAUSE REJECTED LINES LEAVE NO HOLE IN
066900*    THE HOLDING TABLE - IT STAYS PACKED FROM SUBSCRIPT 1 UP.
067000     ADD 1 TO WS-VALID-HOLDING-COUNT.
067100*    POSITIONS THE INDEX/SWITCH FOR THE NEXT STEP.
067200     SET WS-HOLD-IDX TO WS-VALID-HOLDING-COUNT.
067300*    PORTFOLIO'S OWN TICKER AND SHARE COUNT ARE THE ONLY TWO
067400*    FIELDS THIS PROGRAM TAKES FROM THE CUSTOMER INPUT - EVERY
067500*    OTHER FIELD ON THE HOLDING TABLE COMES FROM STOCK-MASTER.
067600     MOVE PORT-TICKER-SYMBOL TO WS-HOLD-TICKER (WS-HOLD-IDX).
067700*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
067800     MOVE WS-STK-COMPANY-NAME (WS-STOCK-IDX)
067900                            TO WS-HOLD-COMPANY-NAME (WS-HOLD-IDX).
068000*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
068100     MOVE WS-STK-EXCHANGE-NAME (WS-STOCK-IDX)
068200                            TO WS-HOLD-EXCHANGE-NAME (WS-HOLD-IDX).
068300*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
068400     MOVE WS-STK-INDUSTRY-DESC (WS-STOCK-IDX)
068500                            TO WS-HOLD-INDUSTRY-DESC (WS-HOLD-IDX).
068600*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
068700     MOVE WS-STK-PRICE-PER-SHARE (WS-STOCK-IDX)
068800                            TO WS-HOLD-PRICE-PER-SHARE (WS-HOLD-IDX).
068900*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
069000     MOVE WS-STK-TRADING-VOLUME (WS-STOCK-IDX)
069100                            TO WS-HOLD-TRADING-VOLUME (WS-HOLD-IDX).
069200*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
069300     MOVE PORT-SHARES-HELD TO WS-HOLD-SHARES (WS-HOLD-IDX).
069400*--------------------------------------------------------------*
069500* SECTOR CODE ON STOCK-MASTER DRIVES WHICH BUCKET THIS HOLDING *
069600* FALLS INTO.  ANYTHING NOT 01-11 (BLANK, SPACES, OR A CODE    *
069700* NOT YET ASSIGNED ON THE MASTER) DROPS INTO BUCKET 12 - ETC - *
069800* THE SAME DEFAULT SECT.TIP04 USES FOR AN UNKNOWN CODE.        *
069900*--------------------------------------------------------------*
070000*    WORK FIELD IS NUMERIC-CHECKED BEFORE USE AS A SUBSCRIPT -
070100*    STK-SECTOR-CODE CAN BE SPACES ON AN UNCLASSIFIED STOCK AND
070200*    AN UNCHECKED MOVE INTO A SUBSCRIPT WOULD ABEND THE RUN.
070300     MOVE WS-STK-SECTOR-CODE (WS-STOCK-IDX) TO WS-SECTOR-INDEX-WORK.
070400*    CONDITION GUARDS THE LOGIC THAT FOLLOWS.
070500     IF WS-SECTOR-INDEX-WORK IS NOT NUMERIC
070600        OR WS-SECTOR-INDEX-WORK < 1
070700        OR WS-SECTOR-INDEX-WORK > 12
070800*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
070900         MOVE 12 TO WS-SECTOR-INDEX-WORK
071000*    CLOSES THE CONDITIONAL OPENED ABOVE.
071100     END-IF.
071200*    ACCUMULATES INTO THE RUNNING COUNTER/TOTAL BELOW.
071300     ADD 1 TO WS-SECT-COUNT (WS-SECTOR-INDEX-WORK).
071400*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
071500     MOVE WS-SECTOR-INDEX-WORK TO WS-HOLD-SECTOR-INDEX (WS-HOLD-IDX).
071600*    STANDARD PERFORM-THRU EXIT - NO LOGIC, JUST A RANGE MARKER.
071700     PERFORM 3100-FIND-LATEST-DIVIDEND THRU 3100-EXIT.
071800*    STANDARD PERFORM-THRU EXIT - NO LOGIC, JUST A RANGE MARKER.
071900 3000-EXIT.
072000*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
072100     EXIT.
072200
072300*--------------------------------------------------------------*
072400* 3100-FIND-LATEST-DIVIDEND - THE DIVIDEND TABLE IS STOCK-ID   *
072500* ORDER, NOT TICKER ORDER, AND CAN CARRY MORE THAN ONE ROW PER *
072600* STOCK OVER TIME, SO WE LINEAR-SCAN THE WHOLE TABLE AND KEEP  *
072700* THE ROW WITH THE LATEST DECLARATION DATE.  06/14/96 (CR-1042)*
072800* - A TICKER WITH NO ROW AT ALL ON DIVF.TIP01 IS NOT AN ERROR, *
072900* IT JUST MEANS NO DIVIDEND HAS EVER BEEN DECLARED.             *
073000*--------------------------------------------------------------*
073100 3100-FIND-LATEST-DIVIDEND.
073200*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
073300     MOVE 'NO ' TO WS-DIVD-FOUND-SWITCH.
073400*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
073500     MOVE ZEROS TO WS-BEST-DECL-DATE.
073600*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
073700     MOVE ZEROS TO WS-BEST-DIVD-AMOUNT.
073800*    INVOKES THE NAMED PARAGRAPH RANGE PER HOUSE PERFORM-THRU STYLE.
073900     PERFORM 3150-SCAN-DIVIDEND-TABLE THRU 3150-EXIT
074000         VARYING WS-DIVD-IDX FROM 1 BY 1
074100         UNTIL WS-DIVD-IDX > WS-DIVD-TABLE-COUNT.
074200*    CONDITION GUARDS THE LOGIC THAT FOLLOWS.
074300     IF WS-DIVD-FOUND-SWITCH = 'YES'
074400*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
074500         MOVE WS-BEST-DIVD-AMOUNT
074600                          TO WS-HOLD-DIV-PER-SHARE (WS-HOLD-IDX)
074700*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
074800         MOVE 'NO '  TO WS-HOLD-NO-DIVIDEND-FLAG (WS-HOLD-IDX)
074900*    ALTERNATE PATH WHEN THE CONDITION ABOVE IS NOT MET.
075000     ELSE
075100*--------------------------------------------------------------*
075200* NO DIVIDEND ON FILE FOR THIS STOCK - ZERO THE PER-SHARE      *
075300* AMOUNT AND RAISE THE NO-DIVIDEND FLAG SO THE DETAIL LINE     *
075400* PRINTS "NO DIVIDEND" INSTEAD OF A ZERO TOTAL THAT COULD BE   *
075500* MISREAD AS A REAL ZERO-AMOUNT DISTRIBUTION.                  *
075600*--------------------------------------------------------------*
075700         MOVE ZEROS  TO WS-HOLD-DIV-PER-SHARE (WS-HOLD-IDX)
075800*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
075900         MOVE 'YES'  TO WS-HOLD-NO-DIVIDEND-FLAG (WS-HOLD-IDX)
076000*    CLOSES THE CONDITIONAL OPENED ABOVE.
076100     END-IF.
076200*    ARITHMETIC DONE HERE RATHER THAN WITH ADD/SUBTRACT VERBS.
076300     COMPUTE WS-HOLD-TOTAL-DIVIDEND (WS-HOLD-IDX) ROUNDED =
076400         WS-HOLD-DIV-PER-SHARE (WS-HOLD-IDX) *
076500         WS-HOLD-SHARES (WS-HOLD-IDX).
076600*    ACCUMULATES INTO THE RUNNING COUNTER/TOTAL BELOW.
076700     ADD WS-HOLD-TOTAL-DIVIDEND (WS-HOLD-IDX)
076800                                    TO WS-GRAND-TOTAL-DIVIDEND.
076900 3100-EXIT.
077000*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
077100     EXIT.
077200
077300*--------------------------------------------------------------*
077400* 3150-SCAN-DIVIDEND-TABLE - ONE PASS OF THE PERFORM VARYING   *
077500* LOOP IN 3100 ABOVE.  A STRICT GREATER-THAN TEST ON THE       *
077600* DECLARATION DATE MEANS THE FIRST ROW ENCOUNTERED WINS ANY    *
077700* TIE, WHICH MATCHES HOW DVMRG01 LAYS ROWS DOWN ON DIVF.TIP01. *
077800*--------------------------------------------------------------*
077900 3150-SCAN-DIVIDEND-TABLE.
078000*    CONDITION GUARDS THE LOGIC THAT FOLLOWS.
078100     IF WS-DIVD-STOCK-ID (WS-DIVD-IDX) = WS-STK-STOCK-ID (WS-STOCK-IDX)
078200*    CONDITION GUARDS THE LOGIC THAT FOLLOWS.
078300         IF WS-DIVD-FOUND-SWITCH = 'NO '
078400            OR WS-DIVD-DECL-DATE (WS-DIVD-IDX) > WS-BEST-DECL-DATE
078500*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
078600             MOVE 'YES' TO WS-DIVD-FOUND-SWITCH
078700*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
078800             MOVE WS-DIVD-DECL-DATE (WS-DIVD-IDX)
078900                                              TO WS-BEST-DECL-DATE
079000*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
079100             MOVE WS-DIVD-AMOUNT (WS-DIVD-IDX)
079200                                           TO WS-BEST-DIVD-AMOUNT
079300*    CLOSES THE CONDITIONAL OPENED ABOVE.
079400         END-IF
079500*    CLOSES THE CONDITIONAL OPENED ABOVE.
079600     END-IF.
079700*    STANDARD PERFORM-THRU EXIT - NO LOGIC, JUST A RANGE MARKER.
079800 3150-EXIT.
079900*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
080000     EXIT.
080100
080200*-----------------------------------------------------------*
080300* 4000 - SECTOR-RATIO REPORT                                 *
080400*-----------------------------------------------------------*
080500*    SECTOR-RATIO-REPORT IS OPENED HERE, NOT IN 1000, BECAUSE
080600*    A ZERO-VALID-HOLDING RUN NEVER REACHES THIS PARAGRAPH AT
080700*    ALL - 6000 OPENS AND WRITES THE ERROR LINE ON ITS OWN.
080800 4000-BUILD-SECTOR-LINES.
080900*    HEADING CARRIES THE RUN DATE, NOT THE PORTFOLIO'S OWN DATE -
081000*    THIS IS A SNAPSHOT ANALYSIS, NOT A DATED STATEMENT.
081100     OPEN OUTPUT SECTOR-RATIO-REPORT.
081200*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
081300     MOVE WS-RUN-DATE-MM TO WS-SH-RUN-MM.
081400*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
081500     MOVE WS-RUN-DATE-DD TO WS-SH-RUN-DD.
081600*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
081700     MOVE WS-RUN-YEAR-4  TO WS-SH-RUN-YYYY.
081800*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
081900     MOVE WS-SECT-HEADING-1 TO SECTOR-REPORT-LINE.
082000*    PRODUCES ONE PRINT LINE ON THE REPORT FILE.
082100     WRITE SECTOR-REPORT-LINE.
082200*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
082300     MOVE SPACES TO SECTOR-REPORT-LINE.
082400*    PRODUCES ONE PRINT LINE ON THE REPORT FILE.
082500     WRITE SECTOR-REPORT-LINE.
082600*    INVOKES THE NAMED PARAGRAPH RANGE PER HOUSE PERFORM-THRU STYLE.
082700     PERFORM 4100-COMPUTE-SECTOR-RATIO THRU 4100-EXIT
082800         VARYING WS-SECTOR-IDX FROM 1 BY 1
082900         UNTIL WS-SECTOR-IDX > 12.
083000*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
083100     MOVE WS-VALID-HOLDING-COUNT TO WS-ST-TOTAL-COUNT.
083200*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
083300     MOVE WS-SECT-TOTAL-LINE TO SECTOR-REPORT-LINE.
083400*    PRODUCES ONE PRINT LINE ON THE REPORT FILE.
083500     WRITE SECTOR-REPORT-LINE.
083600*    CLOSES THE LOGICAL FILE AT END OF RUN.
083700     CLOSE SECTOR-RATIO-REPORT.
083800*    STANDARD PERFORM-THRU EXIT - NO LOGIC, JUST A RANGE MARKER.
083900 4000-EXIT.
084000*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
084100     EXIT.
084200
084300*--------------------------------------------------------------*
084400* 4100 - EMPTY SECTORS (NO HOLDING FELL INTO THIS BUCKET) ARE   *
084500* SKIPPED ENTIRELY RATHER THAN PRINTED WITH A ZERO RATIO - A    *
084600* CUSTOMER'S BOOK RARELY TOUCHES ALL TWELVE SECTORS AND A BLANK *
084700* LINE FOR EACH UNUSED ONE JUST PADDED THE REPORT.               *
084800*--------------------------------------------------------------*
084900 4100-COMPUTE-SECTOR-RATIO.
085000*    RATIO IS HOLDINGS-IN-SECTOR OVER TOTAL VALID HOLDINGS, ROUNDED
085100*    TO FOUR DECIMAL PLACES - ENOUGH PRECISION THAT TWELVE SECTOR
085200*    RATIOS STILL SUM CLOSE TO 1.0000 ON A REASONABLY SIZED BOOK.
085300     IF WS-SECT-COUNT (WS-SECTOR-IDX) > 0
085400*    ARITHMETIC DONE HERE RATHER THAN WITH ADD/SUBTRACT VERBS.
085500         COMPUTE WS-SECT-RATIO ROUNDED =
085600             WS-SECT-COUNT (WS-SECTOR-IDX) / WS-VALID-HOLDING-COUNT
085700*    INVOKES THE NAMED PARAGRAPH RANGE PER HOUSE PERFORM-THRU STYLE.
085800         PERFORM 4050-LOOKUP-SECTOR-NAME THRU 4050-EXIT
085900*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
086000         MOVE WS-SECT-NAME-CURR TO WS-SL-SECTOR-NAME
086100*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
086200         MOVE WS-SECT-RATIO     TO WS-SL-RATIO
086300*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
086400         MOVE WS-SECT-SECTOR-LINE TO SECTOR-REPORT-LINE
086500*    PRODUCES ONE PRINT LINE ON THE REPORT FILE.
086600         WRITE SECTOR-REPORT-LINE
086700*    INVOKES THE NAMED PARAGRAPH RANGE PER HOUSE PERFORM-THRU STYLE.
086800         PERFORM 4200-WRITE-SECTOR-DETAIL THRU 4200-EXIT
086900             VARYING WS-HOLD-IDX FROM 1 BY 1
087000             UNTIL WS-HOLD-IDX > WS-VALID-HOLDING-COUNT
087100*    CLOSES THE CONDITIONAL OPENED ABOVE.
087200     END-IF.
087300*    STANDARD PERFORM-THRU EXIT - NO LOGIC, JUST A RANGE MARKER.
087400 4100-EXIT.
087500*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
087600     EXIT.
087700
087800*    SECT.TIP04 IS A SMALL FIXED TABLE (12 ENTRIES) LOADED AT
087900*    PROGRAM START - A SEARCH ALL WOULD BE OVERKILL AT THIS
088000*    SIZE, SO WE ADDRESS IT DIRECTLY BY SECTOR INDEX INSTEAD.
088100 4050-LOOKUP-SECTOR-NAME.
088200*    POSITIONS THE INDEX/SWITCH FOR THE NEXT STEP.
088300     SET SECT-TBL-IDX TO WS-SECTOR-IDX.
088400*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
088500     MOVE SECT-TBL-NAME (SECT-TBL-IDX) TO WS-SECT-NAME-CURR.
088600*    STANDARD PERFORM-THRU EXIT - NO LOGIC, JUST A RANGE MARKER.
088700 4050-EXIT.
088800*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
088900     EXIT.
089000
089100*--------------------------------------------------------------*
089200* 4200-WRITE-SECTOR-DETAIL - CALLED ONCE PER VALID HOLDING FOR *
089300* EVERY SECTOR (SEE 4100'S PERFORM VARYING) BUT ONLY PRINTS ON *
089400* THE PASS WHERE THE HOLDING'S OWN SECTOR INDEX MATCHES THE    *
089500* SECTOR CURRENTLY BEING DETAILED - CHEAPER THAN SORTING THE   *
089600* HOLDING TABLE BY SECTOR FOR A ONE-TIME REPORT PASS.          *
089700*--------------------------------------------------------------*
089800 4200-WRITE-SECTOR-DETAIL.
089900*    CONDITION GUARDS THE LOGIC THAT FOLLOWS.
090000     IF WS-HOLD-SECTOR-INDEX (WS-HOLD-IDX) = WS-SECTOR-IDX
090100*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
090200         MOVE WS-HOLD-TICKER (WS-HOLD-IDX)       TO WS-SD-TICKER
090300*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
090400         MOVE WS-HOLD-COMPANY-NAME (WS-HOLD-IDX)
090500                                            TO WS-SD-COMPANY-NAME
090600*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
090700         MOVE WS-HOLD-EXCHANGE-NAME (WS-HOLD-IDX)
090800                                           TO WS-SD-EXCHANGE-NAME
090900*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
091000         MOVE WS-HOLD-INDUSTRY-DESC (WS-HOLD-IDX)
091100                                           TO WS-SD-INDUSTRY-DESC
091200*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
091300         MOVE WS-HOLD-PRICE-PER-SHARE (WS-HOLD-IDX) TO WS-SD-PRICE
091400*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
091500         MOVE WS-HOLD-SHARES (WS-HOLD-IDX)       TO WS-SD-SHARES
091600*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
091700         MOVE WS-HOLD-TRADING-VOLUME (WS-HOLD-IDX) TO WS-SD-VOLUME
091800*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
091900         MOVE WS-SECT-DETAIL-LINE TO SECTOR-REPORT-LINE
092000*    PRODUCES ONE PRINT LINE ON THE REPORT FILE.
092100         WRITE SECTOR-REPORT-LINE
092200*    CLOSES THE CONDITIONAL OPENED ABOVE.
092300     END-IF.
092400*    STANDARD PERFORM-THRU EXIT - NO LOGIC, JUST A RANGE MARKER.
092500 4200-EXIT.
092600*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
092700     EXIT.
092800
092900*-----------------------------------------------------------*
093000* 5000 - HOLDING-DIVIDEND REPORT                             *
093100*-----------------------------------------------------------*
093200*--------------------------------------------------------------*
093300* 5000 - HOLDING-DIVIDEND REPORT LISTS EVERY VALID HOLDING IN   *
093400* THE ORDER IT WAS EDITED (PORTFOLIO-FILE INPUT ORDER) - NO     *
093500* SORT IS DONE, SINCE THE SOURCE SYSTEM ALREADY PRESENTS A      *
093600* CUSTOMER'S HOLDINGS IN THE ORDER THAT CUSTOMER GAVE THEM.     *
093700*--------------------------------------------------------------*
093800 5000-WRITE-HOLDING-REPORT.
093900*    SAME RUN-DATE HEADING TREATMENT AS THE SECTOR REPORT - BOTH
094000*    REPORTS FROM ONE RUN ALWAYS CARRY THE SAME HEADING DATE.
094100     OPEN OUTPUT HOLDING-DIVIDEND-REPORT.
094200*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
094300     MOVE WS-RUN-DATE-MM TO WS-HH-RUN-MM.
094400*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
094500     MOVE WS-RUN-DATE-DD TO WS-HH-RUN-DD.
094600*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
094700     MOVE WS-RUN-YEAR-4  TO WS-HH-RUN-YYYY.
094800*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
094900     MOVE WS-HOLD-HEADING-1 TO HOLDING-REPORT-LINE.
095000*    PRODUCES ONE PRINT LINE ON THE REPORT FILE.
095100     WRITE HOLDING-REPORT-LINE.
095200*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
095300     MOVE SPACES TO HOLDING-REPORT-LINE.
095400*    PRODUCES ONE PRINT LINE ON THE REPORT FILE.
095500     WRITE HOLDING-REPORT-LINE.
095600*    INVOKES THE NAMED PARAGRAPH RANGE PER HOUSE PERFORM-THRU STYLE.
095700     PERFORM 5100-WRITE-HOLDING-DETAIL THRU 5100-EXIT
095800         VARYING WS-HOLD-IDX FROM 1 BY 1
095900         UNTIL WS-HOLD-IDX > WS-VALID-HOLDING-COUNT.
096000*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
096100     MOVE WS-GRAND-TOTAL-DIVIDEND TO WS-HT-GRAND-TOTAL.
096200*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
096300     MOVE WS-HOLD-TOTAL-LINE TO HOLDING-REPORT-LINE.
096400*    PRODUCES ONE PRINT LINE ON THE REPORT FILE.
096500     WRITE HOLDING-REPORT-LINE.
096600*    CLOSES THE LOGICAL FILE AT END OF RUN.
096700     CLOSE HOLDING-DIVIDEND-REPORT.
096800*    STANDARD PERFORM-THRU EXIT - NO LOGIC, JUST A RANGE MARKER.
096900 5000-EXIT.
097000*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
097100     EXIT.
097200
097300*    NO-DIVIDEND TEXT SUBSTITUTES FOR A ZERO TOTAL SO THE USER
097400*    CAN TELL "NEVER PAID" APART FROM "PAID NOTHING THIS YEAR".
097500 5100-WRITE-HOLDING-DETAIL.
097600*    SAME FIELD ORDER AS THE WS-HOLD-ENTRY TABLE ITSELF - KEEPS
097700*    THE REPORT LAYOUT AND THE TABLE LAYOUT EASY TO EYEBALL TOGETHER.
097800     MOVE WS-HOLD-TICKER (WS-HOLD-IDX)     TO WS-HD-TICKER.
097900*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
098000     MOVE WS-HOLD-SHARES (WS-HOLD-IDX)     TO WS-HD-SHARES.
098100*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
098200     MOVE WS-HOLD-DIV-PER-SHARE (WS-HOLD-IDX)
098300                                         TO WS-HD-DIV-PER-SHARE.
098400*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
098500     MOVE WS-HOLD-TOTAL-DIVIDEND (WS-HOLD-IDX)
098600                                         TO WS-HD-TOTAL-DIVIDEND.
098700*    CONDITION GUARDS THE LOGIC THAT FOLLOWS.
098800     IF WS-HOLD-NO-DIVIDEND-FLAG (WS-HOLD-IDX) = 'YES'
098900*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
099000         MOVE 'NO DIVIDEND' TO WS-HD-NO-DIV-TEXT
099100*    ALTERNATE PATH WHEN THE CONDITION ABOVE IS NOT MET.
099200     ELSE
099300*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
099400         MOVE SPACES TO WS-HD-NO-DIV-TEXT
099500*    CLOSES THE CONDITIONAL OPENED ABOVE.
099600     END-IF.
099700*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
099800     MOVE WS-HOLD-DETAIL-LINE TO HOLDING-REPORT-LINE.
099900*    PRODUCES ONE PRINT LINE ON THE REPORT FILE.
100000     WRITE HOLDING-REPORT-LINE.
100100*    STANDARD PERFORM-THRU EXIT - NO LOGIC, JUST A RANGE MARKER.
100200 5100-EXIT.
100300*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
100400     EXIT.
100500
100600*-----------------------------------------------------------*
100700* 6000 - ZERO-VALID-LINE ERROR REPORT                        *
100800*-----------------------------------------------------------*
100900*--------------------------------------------------------------*
101000* 6000 - ADDED 08/02/90 (CR-0201) AFTER A TEST PORTFOLIO OF ALL-*
101100* BLANK-TICKER LINES CAME THROUGH WITH ZERO VALID HOLDINGS AND   *
101200* THE ORIGINAL 4100 ABENDED ON A DIVIDE-BY-ZERO COMPUTING THE   *
101300* SECTOR RATIO.  BOTH REPORTS NOW GET THE SAME ONE-LINE MESSAGE.*
101400*--------------------------------------------------------------*
101500 6000-WRITE-ERROR-REPORT.
101600*    OPENS THE LOGICAL FILE FOR THIS RUN.
101700     OPEN OUTPUT SECTOR-RATIO-REPORT.
101800*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
101900     MOVE WS-SECT-ERROR-LINE TO SECTOR-REPORT-LINE.
102000*    PRODUCES ONE PRINT LINE ON THE REPORT FILE.
102100     WRITE SECTOR-REPORT-LINE.
102200*    CLOSES THE LOGICAL FILE AT END OF RUN.
102300     CLOSE SECTOR-RATIO-REPORT.
102400*    OPENS THE LOGICAL FILE FOR THIS RUN.
102500     OPEN OUTPUT HOLDING-DIVIDEND-REPORT.
102600*    MOVES A SOURCE FIELD FORWARD UNCHANGED - NO EDITING HERE.
102700     MOVE WS-SECT-ERROR-LINE TO HOLDING-REPORT-LINE.
102800*    PRODUCES ONE PRINT LINE ON THE REPORT FILE.
102900     WRITE HOLDING-REPORT-LINE.
103000*    CLOSES THE LOGICAL FILE AT END OF RUN.
103100     CLOSE HOLDING-DIVIDEND-REPORT.
103200*    STANDARD PERFORM-THRU EXIT - NO LOGIC, JUST A RANGE MARKER.
103300 6000-EXIT.
103400*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
103500     EXIT.
103600
103700*-----------------------------------------------------------*
103800* 9000 - TERMINATION                                         *
103900*-----------------------------------------------------------*
104000*    RUN-TOTAL DISPLAYS GO TO THE JOB LOG, NOT A REPORT - OPERATIONS
104100*    CHECKS THESE AGAINST THE EXPECTED DECK COUNT BEFORE SIGNING OFF.
104200 9000-TERMINATION.
104300*    NO RETURN-CODE IS SET BEYOND THE DEFAULT ZERO - THE JOB STEP
104400*    IS READ AS SUCCESSFUL EVEN ON A ZERO-VALID-HOLDING RUN SINCE
1045006000 STILL PRODUCES A READABLE (ERROR-LINE) REPORT FOR IT.
104600*    JOB-LOG MESSAGE FOR THE OPERATOR/CONSOLE.
104700     DISPLAY 'PSECT01 - SECTOR-RATIO ANALYSIS COMPLETE'.
104800*    JOB-LOG MESSAGE FOR THE OPERATOR/CONSOLE.
104900     DISPLAY 'PSECT01 - PORTFOLIO LINES READ: ' WS-PORT-RECS-READ.
105000*    JOB-LOG MESSAGE FOR THE OPERATOR/CONSOLE.
105100     DISPLAY 'PSECT01 - LINES REJECTED......: '
105200                                          WS-PORT-RECS-REJECTED.
105300 9000-EXIT.
105400*    PERFORM-THRU EXIT POINT - NO LOGIC, JUST A RANGE MARKER.
105500     EXIT.
