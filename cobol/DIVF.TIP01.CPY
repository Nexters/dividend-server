000100*****************************************************************
000200* DIVF.TIP01  --  DIVIDEND RECORD                                *
000300*-----------------------------------------------------------*---*
000400* DESCRIPTION : CURRENT DIVIDEND FOR A STOCK (DIVDFILE, ONE PER *
000500*               STOCK ID) AND THE PER-PAYMENT DIVIDEND HISTORY  *
000600*               (DIVDHIST, MANY PER STOCK ID, SORTED BY STOCK   *
000700*               ID) SHARE THIS LAYOUT.                          *
000800* DATE GROUPS : CARRIED AS CC/YY/MM/DD BREAKDOWNS LIKE THE OLD  *
000900*               DVRA DISTRIBUTION DATE GROUPS; THE NUMERIC-     *
001000*               DATES REDEFINES GIVES THE FLAT 9(8) VIEW USED   *
001100*               FOR COMPARE/MOVE ARITHMETIC IN THE BATCH STEPS. *
001200*-----------------------------------------------------------*---*
001300* 07/14/87 RTA  INITIAL    INITIAL LAYOUT - DIVIDEND RECORD      *
001400* 02/08/95 RTA  CR-0903    DROPPED CAP-GAIN/FOREIGN-TAX DETAIL  *
001500*                          AREAS CARRIED OVER FROM THE OLD DVRA *
001600*                          REFRESHER - NOT USED BY THIS SYSTEM  *
001700*****************************************************************
001800 01  DIVIDEND-RECORD.
001900     05  DIV-STOCK-ID                  PIC X(08).
002000     05  DIV-AMOUNT-PER-SHARE          PIC S9(5)V9(4).
002100     05  DIV-EX-DIVIDEND-DATE.
002200         10  DIV-EX-DATE-CCYY.
002300             15  DIV-EX-DATE-CC        PIC 9(02).
002400             15  DIV-EX-DATE-YY        PIC 9(02).
002500         10  DIV-EX-DATE-MM            PIC 9(02).
002600         10  DIV-EX-DATE-DD            PIC 9(02).
002700     05  DIV-PAYMENT-DATE-AREA.
002800         10  DIV-PAY-DATE-CCYY.
002900             15  DIV-PAY-DATE-CC       PIC 9(02).
003000             15  DIV-PAY-DATE-YY       PIC 9(02).
003100         10  DIV-PAY-DATE-MM           PIC 9(02).
003200         10  DIV-PAY-DATE-DD           PIC 9(02).
003300     05  DIV-DECLARATION-DATE-AREA.
003400         10  DIV-DCL-DATE-CCYY.
003500             15  DIV-DCL-DATE-CC       PIC 9(02).
003600             15  DIV-DCL-DATE-YY       PIC 9(02).
003700         10  DIV-DCL-DATE-MM           PIC 9(02).
003800         10  DIV-DCL-DATE-DD           PIC 9(02).
003900     05  FILLER                        PIC X(03).
004000 01  DIVIDEND-RECORD-NUMERIC-DATES REDEFINES DIVIDEND-RECORD.
004100     05  FILLER                        PIC X(08).
004200     05  FILLER                        PIC S9(5)V9(4).
004300     05  DVN-EX-DIVIDEND-DATE          PIC 9(08).
004400     05  DVN-PAYMENT-DATE              PIC 9(08).
004500     05  DVN-DECLARATION-DATE          PIC 9(08).
004600     05  FILLER                        PIC X(03).
