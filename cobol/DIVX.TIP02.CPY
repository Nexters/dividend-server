000100*****************************************************************
000200* DIVX.TIP02  --  DIVIDEND CALENDAR FEED RECORD                  *
000300*-----------------------------------------------------------*---*
000400* DESCRIPTION : ONE INCOMING DIVIDEND-CALENDAR ANNOUNCEMENT PER *
000500*               RECORD, IN FEED ARRIVAL ORDER (DIVDFEED).  USED *
000600*               ONLY BY THE NIGHTLY MERGE STEP, DVMRG01, TO     *
000700*               REFRESH DIVF.TIP01 DIVIDEND-FILE ENTRIES.       *
000800* LINEAGE     : SHAPED ON THE OLD DFA.TIP02 DIRECT-FINANCIAL-   *
000900*               ACTIVITY FEED - BATCH-ARRIVAL RECORD WITH A     *
001000*               DOLLAR AMOUNT AND THREE TRANSACTION DATES.      *
001100*-----------------------------------------------------------*---*
001200* 07/14/87 RTA  INITIAL    INITIAL LAYOUT - DIVIDEND CALENDAR   *
001300*                          FEED RECORD                          *
001400*****************************************************************
001500 01  DIVIDEND-FEED-RECORD.
001600     05  FEED-TICKER-SYMBOL            PIC X(10).
001700     05  FEED-DIVIDEND-AMOUNT          PIC S9(5)V9(4).
001800     05  FEED-EX-DIVIDEND-DATE.
001900         10  FEED-EX-DATE-CCYY.
002000             15  FEED-EX-DATE-CC       PIC 9(02).
002100             15  FEED-EX-DATE-YY       PIC 9(02).
002200         10  FEED-EX-DATE-MM           PIC 9(02).
002300         10  FEED-EX-DATE-DD           PIC 9(02).
002400     05  FEED-PAYMENT-DATE-AREA.
002500         10  FEED-PAY-DATE-CCYY.
002600             15  FEED-PAY-DATE-CC      PIC 9(02).
002700             15  FEED-PAY-DATE-YY      PIC 9(02).
002800         10  FEED-PAY-DATE-MM          PIC 9(02).
002900         10  FEED-PAY-DATE-DD          PIC 9(02).
003000     05  FEED-DECLARATION-DATE-AREA.
003100         10  FEED-DCL-DATE-CCYY.
003200             15  FEED-DCL-DATE-CC      PIC 9(02).
003300             15  FEED-DCL-DATE-YY      PIC 9(02).
003400         10  FEED-DCL-DATE-MM          PIC 9(02).
003500         10  FEED-DCL-DATE-DD          PIC 9(02).
003600 01  DIVIDEND-FEED-NUMERIC-DATES REDEFINES DIVIDEND-FEED-RECORD.
003700     05  FILLER                        PIC X(10).
003800     05  FILLER                        PIC S9(5)V9(4).
003900     05  FDN-EX-DIVIDEND-DATE          PIC 9(08).
004000     05  FDN-PAYMENT-DATE              PIC 9(08).
004100     05  FDN-DECLARATION-DATE          PIC 9(08).
