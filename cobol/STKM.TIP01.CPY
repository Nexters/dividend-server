000100*****************************************************************
000200* STKM.TIP01  --  STOCK MASTER RECORD                           *
000300*-----------------------------------------------------------*---*
000400* DESCRIPTION : ONE ENTRY PER US-EXCHANGE STOCK CARRIED BY THE  *
000500*               DIVIDEND-PORTFOLIO PRODUCT.  KEYED BY TICKER,   *
000600*               SORTED ASCENDING BY TICKER ON STOCKMST.         *
000700* MAINTAINED  : STOCK REFERENCE DATA IS LOADED FROM THE VENDOR  *
000800*               SECURITY MASTER FEED (NOT PART OF THIS SYSTEM). *
000900*-----------------------------------------------------------*---*
001000* 07/14/87 RTA  INITIAL    INITIAL LAYOUT - STOCK MASTER        *
001100* 11/02/93 RTA  CR-0481    ADDED STK-SORT-KEY-AREA REDEFINES    *
001200*                          FOR THE SECTOR-ORDER PASS IN PSECT01 *
001300*****************************************************************
001400 01  STOCK-RECORD.
001500     05  STK-STOCK-ID                  PIC X(08).
001600     05  STK-TICKER-SYMBOL             PIC X(10).
001700     05  STK-COMPANY-NAME              PIC X(40).
001800     05  STK-SECTOR-CODE               PIC X(02).
001900         88  STK-SECT-TECHNOLOGY           VALUE '01'.
002000         88  STK-SECT-CONSUMER-CYCL        VALUE '02'.
002100         88  STK-SECT-HEALTHCARE           VALUE '03'.
002200         88  STK-SECT-FINANCIAL-SVCS       VALUE '04'.
002300         88  STK-SECT-INDUSTRIALS          VALUE '05'.
002400         88  STK-SECT-CONSUMER-DEF         VALUE '06'.
002500         88  STK-SECT-ENERGY               VALUE '07'.
002600         88  STK-SECT-BASIC-MATERIALS      VALUE '08'.
002700         88  STK-SECT-REAL-ESTATE          VALUE '09'.
002800         88  STK-SECT-UTILITIES            VALUE '10'.
002900         88  STK-SECT-COMM-SERVICES        VALUE '11'.
003000         88  STK-SECT-ETC                  VALUE '12'.
003100     05  STK-EXCHANGE-NAME             PIC X(10).
003200         88  STK-EXCH-NYSE                 VALUE 'NYSE'.
003300         88  STK-EXCH-NASDAQ               VALUE 'NASDAQ'.
003400         88  STK-EXCH-AMEX                 VALUE 'AMEX'.
003500     05  STK-INDUSTRY-DESC             PIC X(30).
003600     05  STK-PRICE-PER-SHARE           PIC S9(7)V9(4).
003700     05  STK-TRADING-VOLUME            PIC S9(11).
003800     05  FILLER                        PIC X(01).
003900 01  STOCK-SORT-KEY-AREA REDEFINES STOCK-RECORD.
004000     05  SRT-KEY-SECTOR-CODE           PIC X(02).
004100     05  FILLER                        PIC X(06).
004200     05  SRT-KEY-TICKER-SYMBOL         PIC X(10).
004300     05  FILLER                        PIC X(105).
