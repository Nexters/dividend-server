000100*****************************************************************
000200* PORT.TIP03  --  CUSTOMER HOLDING REQUEST RECORD                *
000300*-----------------------------------------------------------*---*
000400* DESCRIPTION : ONE TICKER/SHARE-COUNT PAIR PER HOLDING IN A    *
000500*               CUSTOMER PORTFOLIO (PORTFILE), IN INPUT ORDER.  *
000600* LINEAGE     : SHAPED ON THE OLD APR.TIP03 ACCOUNT-POSITION    *
000700*               RECORD - THE SMALLEST POSITION RECORD IN THE    *
000800*               SHOP'S CATALOG DONATES ITS SHAPE TO THE         *
000900*               SMALLEST RECORD IN THIS SYSTEM.                 *
001000*-----------------------------------------------------------*---*
001100* 07/14/87 RTA  INITIAL    INITIAL LAYOUT - HOLDING REQUEST     *
001200*****************************************************************
001300 01  PORTFOLIO-RECORD.
001400     05  PORT-TICKER-SYMBOL            PIC X(10).
001500     05  PORT-SHARES-HELD              PIC 9(07).
001600     05  FILLER                        PIC X(05).
